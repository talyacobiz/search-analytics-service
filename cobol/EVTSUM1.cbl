000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    EVTSUM1.
000120 AUTHOR.        D MARCHETTI.
000130 INSTALLATION.  SHOPLINE EDP CENTER.
000140 DATE-WRITTEN.  JANUARY 1986.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL EDP USE ONLY.
000170*
000180*--------------------------------------------------------------*
000190*                                                              *
000200*      EVTSUM1.cbl                                             *
000210*      SHOPLINE EDP CENTER - Merchandise Inquiry Analytics      *
000220*                                                              *
000230*--------------------------------------------------------------*
000240*
000250*    DESCRIPTION
000260*
000270* Nightly (or on-demand) inquiry-activity summary for one shop
000280* over a date/time window supplied on PARMCARD. Produces the
000290* ANALYTICS-SUMMARY-OUT record (counts, revenue, conversion
000300* rate, six prior-period percent changes), the TIME-SERIES-OUT
000310* file (one row per calendar day in the window) and the
000320* TOP-QUERIES-OUT file (distinct search texts, most frequent
000330* first). SEARCH-EVENT, CART-EVENT and PURCHASE-EVENT rows for
000340* the window (and the equal-length prior window, for the
000350* percent-change figures) are loaded into working-storage
000360* tables once apiece; everything downstream works off those
000370* tables rather than re-reading the files, the way this shop has
000380* handled small-to-medium activity windows since the original
000390* 1986 build.
000400*
000410* An add-to-cart row only counts toward the totals if it can be
000420* tied back to a search in the same window - same session id,
000430* and the product id appears somewhere in that session's search
000440* results. This program does that matching with a plain nested
000450* table scan (SESSION-ID against SESSION-ID, then PRODUCT-ID
000460* against the twenty-slot product-id list) rather than building
000470* a keyed index - the window sizes this job is sized for do not
000480* justify one.
000490*
000500***************************************************************
000510*     AMENDMENT HISTORY
000520*
000530*      DATE         AUTHOR          DESCRIPTION
000540*      01/06/86     D MARCHETTI     ORIGINAL BUILD - COUNTS AND
000550*                                   REVENUE ONLY, NO PRIOR-
000560*                                   PERIOD COMPARISON YET.
000570*                                   CR-0112.
000580*      09/02/91     R OKONJO        ADDED THE ADD-TO-CART
000590*                                   QUALIFICATION MATCH AND THE
000600*                                   SIX PERCENT-CHANGE FIGURES,
000610*                                   CALLING OUT TO THE NEW
000620*                                   EVTSUM2 SUBROUTINE. CR-0482.
000630*      03/11/95     L FENG          ADDED THE TOP-QUERY REPORT
000640*                                   AND THE DAY-BY-DAY TIME
000650*                                   SERIES. CALENDAR ARITHMETIC
000660*                                   DONE IN-LINE, NO VENDOR DATE
000670*                                   ROUTINE AVAILABLE ON THIS
000680*                                   SYSTEM AT THE TIME. CR-0712.
000690*      12/04/98     P SAWICKI       Y2K REVIEW - CALENDAR MATH
000700*                                   REWORKED TO CARRY A FULL
000710*                                   4-DIGIT YEAR THROUGHOUT; THE
000720*                                   OLD 2-DIGIT WK-CALC-YY FIELD
000730*                                   WOULD HAVE WRAPPED AT 2000.
000740*                                   TKT-1295.
000750*      06/17/02     P SAWICKI       ADD-TO-CART CURRENCY DEFAULT
000760*                                   CORRECTED TO FALL BACK TO THE
000770*                                   SUMMARY CURRENCY, NOT A HARD
000780*                                   "NIS" ON EVERY TIME-SERIES
000790*                                   ROW. TKT-1651.
000800*      01/29/26     A REYES         ADDED THE EUR SANITY-CHECK
000810*                                   DISPLAY LINE (CALLS CURCNV1)
000820*                                   AND RE-VERIFIED ALL SIX
000830*                                   PERCENT-CHANGE FIGURES AND THE
000840*                                   CONVERSION-RATE FIGURES AGAINST
000850*                                   THE SEARCH-GROUP BACKFILL
000860*                                   CHANGE. NO RULE CHANGE.
000870*                                   TKT-2941.
000890*
000900***************************************************************
000910*     CALLS
000920*
000930*     EVTSUM2 - percent-change and conversion-rate arithmetic,
000940*               once per figure (eight CALLs per run).
000950*     CURCNV1 - EUR-equivalent of AS-TOTAL-REVENUE, once per run,
000960*               for the operator run-log sanity-check line only.
000970*
000980***************************************************************
000990*     FILES
001000*
001010*     PARMCARD-FILE          INPUT,  one control card, SYSIN
001020*     SEARCH-EVENT-FILE      INPUT
001030*     CART-EVENT-FILE        INPUT  (ADD-TO-CART-EVENT)
001040*     PURCHASE-EVENT-FILE    INPUT
001050*     ANALYTICS-SUMMARY-FILE OUTPUT, single record
001060*     TIME-SERIES-FILE       OUTPUT, one record per calendar day
001070*     TOP-QUERIES-FILE       OUTPUT, one record per distinct term
001080*
001090***************************************************************
001100*     COPYBOOKS
001110*
001120*     EVTWORK - common working storage.
001130*     EVTPARM - the PARMCARD layout.
001140*     EVTSRCH, EVTCART, EVTPURC - the three event record layouts
001150*               this job reads.
001160*     EVTASUM, EVTTSPT, EVTTOPQ - the three output record
001170*               layouts this job writes.
001180*
001190***************************************************************
001200*
001210 ENVIRONMENT DIVISION.
001220 CONFIGURATION SECTION.
001230 SPECIAL-NAMES.
001240     C01 IS TOP-OF-FORM.
001250*
001260 INPUT-OUTPUT SECTION.
001270 FILE-CONTROL.
001280*
001290     SELECT PARMCARD-FILE
001300         ASSIGN TO PARMCARD
001310         ORGANIZATION IS LINE SEQUENTIAL
001320         FILE STATUS IS WK-OUT-STATUS.
001330*
001340     SELECT SEARCH-EVENT-FILE
001350         ASSIGN TO SEARCHEV
001360         ORGANIZATION IS LINE SEQUENTIAL
001370         FILE STATUS IS WK-SEARCH-STATUS.
001380*
001390     SELECT CART-EVENT-FILE
001400         ASSIGN TO CARTEV
001410         ORGANIZATION IS LINE SEQUENTIAL
001420         FILE STATUS IS WK-CART-STATUS.
001430*
001440     SELECT PURCHASE-EVENT-FILE
001450         ASSIGN TO PURCHEV
001460         ORGANIZATION IS LINE SEQUENTIAL
001470         FILE STATUS IS WK-PURCHASE-STATUS.
001480*
001490     SELECT ANALYTICS-SUMMARY-FILE
001500         ASSIGN TO ASUMOUT
001510         ORGANIZATION IS LINE SEQUENTIAL
001520         FILE STATUS IS WK-ASUM-STATUS.
001530*
001540     SELECT TIME-SERIES-FILE
001550         ASSIGN TO TSPTOUT
001560         ORGANIZATION IS LINE SEQUENTIAL
001570         FILE STATUS IS WK-TSPT-STATUS.
001580*
001590     SELECT TOP-QUERIES-FILE
001600         ASSIGN TO TOPQOUT
001610         ORGANIZATION IS LINE SEQUENTIAL
001620         FILE STATUS IS WK-TOPQ-STATUS.
001630*
001640 DATA DIVISION.
001650 FILE SECTION.
001660*
001670 FD  PARMCARD-FILE
001680     LABEL RECORDS ARE STANDARD
001690     RECORDING MODE IS F.
001700     COPY EVTPARM.
001710*
001720 FD  SEARCH-EVENT-FILE
001730     LABEL RECORDS ARE STANDARD
001740     RECORDING MODE IS F.
001750     COPY EVTSRCH.
001760*
001770 FD  CART-EVENT-FILE
001780     LABEL RECORDS ARE STANDARD
001790     RECORDING MODE IS F.
001800     COPY EVTCART.
001810*
001820 FD  PURCHASE-EVENT-FILE
001830     LABEL RECORDS ARE STANDARD
001840     RECORDING MODE IS F.
001850     COPY EVTPURC.
001860*
001870 FD  ANALYTICS-SUMMARY-FILE
001880     LABEL RECORDS ARE STANDARD
001890     RECORDING MODE IS F.
001900     COPY EVTASUM.
001910*
001920 FD  TIME-SERIES-FILE
001930     LABEL RECORDS ARE STANDARD
001940     RECORDING MODE IS F.
001950     COPY EVTTSPT.
001960*
001970 FD  TOP-QUERIES-FILE
001980     LABEL RECORDS ARE STANDARD
001990     RECORDING MODE IS F.
002000     COPY EVTTOPQ.
002010*
002020 WORKING-STORAGE SECTION.
002030*
002040 01  WS-DEBUG-DETAILS.
002050     05  FILLER                  PIC X(32)
002060         VALUE 'EVTSUM1-------WORKING STORAGE  '.
002070     05  WS-PROGRAM-STATUS       PIC X(30)   VALUE SPACES.
002080*
002090     COPY EVTWORK.
002100*
002110* File-status fields for the three output files, not part of the
002120* common EVTWORK set since EVTEXT1/EVTBKF1 have no use for them.
002130*
002140 01  WK-OUTPUT-STATUSES.
002150     05  WK-ASUM-STATUS          PIC X(2)  VALUE SPACES.
002160     05  WK-TSPT-STATUS          PIC X(2)  VALUE SPACES.
002170     05  WK-TOPQ-STATUS          PIC X(2)  VALUE SPACES.
002180     05  FILLER                  PIC X(02) VALUE SPACES.
002190 01  WK-OUTPUT-STATUSES-X REDEFINES WK-OUTPUT-STATUSES PIC X(8).
002200*
002210***************************************************************
002220* Prior-period window, computed from the PARMCARD range:
002230* PREV-FROM-MS = FROM-MS - (TO-MS - FROM-MS), PREV-TO-MS = FROM-MS.
002240***************************************************************
002250 01  WK-WINDOW-FIELDS.
002260     05  WK-PREV-FROM-MS         PIC 9(15) COMP.
002270     05  WK-PREV-TO-MS           PIC 9(15) COMP.
002280     05  WK-WINDOW-SPAN-MS       PIC 9(15) COMP.
002290     05  FILLER                  PIC X(05).
002300 01  WK-WINDOW-FIELDS-X REDEFINES WK-WINDOW-FIELDS PIC X(50).
002310*
002320***************************************************************
002330* Current-window tables. One load pass per file, filtered to
002340* PC-SHOP-ID and [PC-FROM-MS, PC-TO-MS].
002350***************************************************************
002360 01  WK-CS-TABLE.
002370     05  WK-CS-ROW OCCURS 300 TIMES INDEXED BY WK-CS-IDX.
002380         10  WK-CS-SESSION-ID    PIC X(20).
002390         10  WK-CS-QUERY         PIC X(80).
002400         10  WK-CS-TS            PIC 9(15).
002410         10  WK-CS-PROD-CNT      PIC 9(3).
002420         10  WK-CS-PROD-IDS      PIC X(20) OCCURS 20 TIMES.
002430         10  FILLER              PIC X(05).
002440 77  WK-CS-COUNT                 PIC S9(5) COMP VALUE 0.
002450*
002460 01  WK-CC-TABLE.
002470     05  WK-CC-ROW OCCURS 300 TIMES INDEXED BY WK-CC-IDX.
002480         10  WK-CC-SESSION-ID    PIC X(20).
002490         10  WK-CC-PRODUCT-ID    PIC X(20).
002500         10  WK-CC-TS            PIC 9(15).
002510         10  WK-CC-PRICE         PIC S9(9)V99  COMP-3.
002520         10  WK-CC-CURRENCY      PIC X(3).
002530         10  WK-CC-QUALIFIED-SW  PIC X.
002540             88  WK-CC-QUALIFIED        VALUE 'Y'.
002550         10  FILLER              PIC X(03).
002560 77  WK-CC-COUNT                 PIC S9(5) COMP VALUE 0.
002570*
002580 01  WK-CP-TABLE.
002590     05  WK-CP-ROW OCCURS 300 TIMES INDEXED BY WK-CP-IDX.
002600         10  WK-CP-TS            PIC 9(15).
002610         10  WK-CP-AMOUNT        PIC S9(9)V99  COMP-3.
002620         10  FILLER              PIC X(05).
002630 77  WK-CP-COUNT                 PIC S9(5) COMP VALUE 0.
002640*
002650***************************************************************
002660* Previous-window tables - only what the qualification match and
002670* the prior-period totals need, not the full row shape.
002680***************************************************************
002690 01  WK-PS-TABLE.
002700     05  WK-PS-ROW OCCURS 150 TIMES INDEXED BY WK-PS-IDX.
002710         10  WK-PS-SESSION-ID    PIC X(20).
002720         10  WK-PS-PROD-CNT      PIC 9(3).
002730         10  WK-PS-PROD-IDS      PIC X(20) OCCURS 20 TIMES.
002740         10  FILLER              PIC X(05).
002750 77  WK-PS-COUNT                 PIC S9(5) COMP VALUE 0.
002760*
002770 01  WK-PC-TABLE.
002780     05  WK-PC-ROW OCCURS 150 TIMES INDEXED BY WK-PC-IDX.
002790         10  WK-PC-SESSION-ID    PIC X(20).
002800         10  WK-PC-PRODUCT-ID    PIC X(20).
002810         10  WK-PC-PRICE         PIC S9(9)V99  COMP-3.
002820         10  WK-PC-QUALIFIED-SW  PIC X.
002830             88  WK-PC-QUALIFIED        VALUE 'Y'.
002840         10  FILLER              PIC X(03).
002850 77  WK-PC-COUNT                 PIC S9(5) COMP VALUE 0.
002860*
002870 01  WK-PREV-TOTALS.
002880     05  WK-PREV-SEARCHES        PIC S9(9) COMP VALUE 0.
002890     05  WK-PREV-PURCHASES       PIC S9(9) COMP VALUE 0.
002900     05  WK-PREV-REVENUE         PIC S9(9)V99  COMP-3 VALUE 0.
002910     05  WK-PREV-ATC-COUNT       PIC S9(9) COMP VALUE 0.
002920     05  WK-PREV-ATC-AMOUNT      PIC S9(9)V99  COMP-3 VALUE 0.
002930     05  WK-PREV-CONV-RATE       PIC S9(3)V9   VALUE 0.
002940     05  FILLER                  PIC X(05)     VALUE SPACES.
002950*
002960***************************************************************
002970* Distinct-query table for the top-search-terms report. Built in
002980* encounter order, then stable-sorted descending by count.
002990***************************************************************
003000 01  WK-TQ-TABLE.
003010     05  WK-TQ-ROW OCCURS 150 TIMES INDEXED BY WK-TQ-IDX.
003020         10  WK-TQ-TERM          PIC X(80).
003030         10  WK-TQ-CNT           PIC S9(9) COMP.
003040         10  WK-TQ-SEQ           PIC S9(5) COMP.
003050         10  FILLER              PIC X(05).
003060 77  WK-TQ-COUNT                 PIC S9(5) COMP VALUE 0.
003070*
003080* Swap buffer for the bubble sort, laid out identically to one
003090* WK-TQ-ROW entry so a straight group MOVE exchanges a whole row.
003100 01  WK-TQ-SWAP-AREA.
003110     05  WK-TQ-SWAP-TERM         PIC X(80).
003120     05  WK-TQ-SWAP-CNT          PIC S9(9) COMP.
003130     05  WK-TQ-SWAP-SEQ          PIC S9(5) COMP.
003140     05  FILLER                  PIC X(05).
003150*
003160***************************************************************
003170* Scratch fields shared by the qualification-match and the
003180* bubble-sort paragraphs.
003190***************************************************************
003200 01  WK-SCAN-FIELDS.
003210     05  WK-FOUND-SW             PIC X     VALUE 'N'.
003220         88  WK-FOUND                      VALUE 'Y'.
003230     05  WK-PI-IDX               PIC S9(3) COMP VALUE 0.
003240     05  WK-BS-I                 PIC S9(5) COMP VALUE 0.
003250     05  WK-BS-J                 PIC S9(5) COMP VALUE 0.
003260     05  WK-SWAP-NEEDED-SW       PIC X     VALUE 'N'.
003270         88  WK-SWAP-NEEDED                VALUE 'Y'.
003280     05  FILLER                  PIC X(05) VALUE SPACES.
003290*
003300***************************************************************
003310* Calendar-arithmetic fields for the day-by-day time series.
003320* No intrinsic date FUNCTION is used on this system - the year
003330* and month lengths are peeled off a running day count the same
003340* way SHOPLINE's JCL date-stamping routines have worked since the
003350* 1970s.
003360***************************************************************
003370 01  WK-CALENDAR-FIELDS.
003380     05  WK-FROM-DAY             PIC S9(7) COMP VALUE 0.
003390     05  WK-TO-DAY               PIC S9(7) COMP VALUE 0.
003400     05  WK-THIS-DAY             PIC S9(7) COMP VALUE 0.
003410     05  WK-REMAIN-DAYS          PIC S9(7) COMP VALUE 0.
003420     05  WK-DAY-START-MS         PIC 9(15) COMP VALUE 0.
003430     05  WK-DAY-END-MS           PIC 9(15) COMP VALUE 0.
003440     05  WK-CALC-YY              PIC 9(4)  COMP VALUE 1970.
003450     05  WK-CALC-MM              PIC 9(2)  COMP VALUE 1.
003460     05  WK-CALC-DD              PIC 9(2)  COMP VALUE 1.
003470     05  WK-YEAR-LENGTH          PIC S9(3) COMP VALUE 365.
003480     05  WK-MONTH-LENGTH         PIC S9(3) COMP VALUE 31.
003490     05  WK-CALC-TEMP            PIC S9(7) COMP VALUE 0.
003500     05  WK-CALC-REM             PIC S9(7) COMP VALUE 0.
003510     05  FILLER                  PIC X(05).
003520 01  WK-CALENDAR-FIELDS-X REDEFINES WK-CALENDAR-FIELDS PIC X(54).
003530*
003540 01  WK-DAYS-IN-MONTH-TABLE.
003550     05  WK-DAYS-IN-MONTH PIC S9(3) COMP OCCURS 12 TIMES
003560         VALUES ARE 31 28 31 30 31 30 31 31 30 31 30 31.
003570     05  FILLER                  PIC X(05).
003580*
003590 01  WK-DATE-BUILD.
003600     05  WK-DATE-YY4             PIC 9(4).
003610     05  FILLER                  PIC X     VALUE '-'.
003620     05  WK-DATE-MM2             PIC 9(2).
003630     05  FILLER                  PIC X     VALUE '-'.
003640     05  WK-DATE-DD2             PIC 9(2).
003650*
003660***************************************************************
003670* Day-bucket accumulators for one TIME-SERIES-OUT row, reset at
003680* the top of each day of the 500-series loop.
003690***************************************************************
003700 01  WK-DAY-ACCUM.
003710     05  WK-DAY-SEARCHES         PIC S9(9) COMP VALUE 0.
003720     05  WK-DAY-ADD-TO-CART      PIC S9(9) COMP VALUE 0.
003730     05  WK-DAY-PURCHASES        PIC S9(9) COMP VALUE 0.
003740     05  WK-DAY-ATC-AMOUNT       PIC S9(9)V99  COMP-3 VALUE 0.
003750     05  WK-DAY-CURRENCY         PIC X(3)  VALUE SPACES.
003760     05  WK-DAY-CCY-FOUND-SW     PIC X     VALUE 'N'.
003770         88  WK-DAY-CCY-FOUND             VALUE 'Y'.
003780     05  FILLER                  PIC X(05) VALUE SPACES.
003790*
003800***************************************************************
003810* CALL request areas, one per CALLed subroutine.
003820***************************************************************
003830 01  WK-PCT-REQUEST.
003840     05  WK-PCT-FUNCTION         PIC X.
003850     05  WK-PCT-PREV             PIC S9(9)V99.
003860     05  WK-PCT-CURR             PIC S9(9)V99.
003870     05  WK-PCT-RESULT           PIC S9(5)V9.
003880     05  FILLER                  PIC X(05).
003890*
003900 01  WK-CCY-REQUEST.
003910     05  WK-CCY-AMOUNT-IN        PIC S9(9)V99  COMP-3.
003920     05  WK-CCY-CURRENCY-IN      PIC X(3).
003930     05  WK-CCY-AMOUNT-OUT       PIC S9(9)V99  COMP-3.
003940     05  WK-CCY-RATE-USED        PIC S9(3)V9(4).
003950     05  FILLER                  PIC X(05).
003960*
003970 PROCEDURE DIVISION.
003980*
003990 000-MAIN.
004000     DISPLAY 'EVTSUM1 STARTED - SHOP ANALYTICS SUMMARY'.
004010     PERFORM 050-READ-PARMCARD.
004020     PERFORM 100-LOAD-CURRENT-WINDOW.
004030     PERFORM 200-LOAD-PREVIOUS-WINDOW.
004040     PERFORM 300-QUALIFY-CART-ROWS.
004050     PERFORM 400-CALC-SUMMARY-FIGURES.
004060     PERFORM 500-BUILD-TIME-SERIES.
004070     PERFORM 600-BUILD-TOP-QUERIES.
004080     DISPLAY 'EVTSUM1 ENDED - SHOP: ' PC-SHOP-ID.
004090     GOBACK.
004100*
004110***************************************************************
004120* 050 - read the one-record PARMCARD and derive the prior-
004130* period window (same span, immediately before the current one).
004140***************************************************************
004150 050-READ-PARMCARD.
004160     OPEN INPUT PARMCARD-FILE.
004170     READ PARMCARD-FILE
004180         AT END
004190             DISPLAY 'NO PARMCARD SUPPLIED. ENDING RUN.'
004200             MOVE 16 TO RETURN-CODE.
004210     IF PC-IS-COMMENT
004220         DISPLAY 'PARMCARD IS A COMMENT CARD. ENDING RUN.'
004230         MOVE 16 TO RETURN-CODE.
004240     CLOSE PARMCARD-FILE.
004250     COMPUTE WK-WINDOW-SPAN-MS = PC-TO-MS - PC-FROM-MS.
004260     COMPUTE WK-PREV-FROM-MS = PC-FROM-MS - WK-WINDOW-SPAN-MS.
004270     MOVE PC-FROM-MS TO WK-PREV-TO-MS.
004280*
004290***************************************************************
004300* 100 series - load the current-window tables, one pass per
004310* file, filtered to PC-SHOP-ID and [PC-FROM-MS, PC-TO-MS].
004320***************************************************************
004330 100-LOAD-CURRENT-WINDOW.
004340     PERFORM 110-LOAD-CURRENT-SEARCH.
004350     PERFORM 120-LOAD-CURRENT-CART.
004360     PERFORM 130-LOAD-CURRENT-PURCHASE.
004370*
004380 110-LOAD-CURRENT-SEARCH.
004390     OPEN INPUT SEARCH-EVENT-FILE.
004400     IF NOT WK-SEARCH-OK
004410         DISPLAY 'ERROR OPENING SEARCH-EVENT-FILE. RC:'
004420                  WK-SEARCH-STATUS
004430         MOVE 16 TO RETURN-CODE
004440         MOVE 'Y' TO WK-SEARCH-EOF
004450         GO TO 110-EXIT.
004460     PERFORM 111-LOAD-CURRENT-SEARCH-ROW THRU 111-EXIT
004470         UNTIL WK-SEARCH-AT-EOF.
004480     CLOSE SEARCH-EVENT-FILE.
004490 110-EXIT.
004500     EXIT.
004510*
004520 111-LOAD-CURRENT-SEARCH-ROW.
004530     READ SEARCH-EVENT-FILE
004540         AT END MOVE 'Y' TO WK-SEARCH-EOF.
004550     IF WK-SEARCH-AT-EOF
004560         GO TO 111-EXIT.
004570     IF SE-SHOP-ID NOT = PC-SHOP-ID
004580             OR SE-TIMESTAMP-MS < PC-FROM-MS
004590             OR SE-TIMESTAMP-MS > PC-TO-MS
004600         GO TO 111-EXIT.
004610     IF WK-CS-COUNT >= 300
004620         DISPLAY 'CURRENT SEARCH TABLE FULL - ROW SKIPPED'
004630         GO TO 111-EXIT.
004640     ADD 1 TO WK-CS-COUNT.
004650     MOVE SE-SESSION-ID TO WK-CS-SESSION-ID (WK-CS-COUNT).
004660     MOVE SE-QUERY      TO WK-CS-QUERY      (WK-CS-COUNT).
004670     MOVE SE-TIMESTAMP-MS TO WK-CS-TS        (WK-CS-COUNT).
004680     MOVE SE-PRODUCT-COUNT TO WK-CS-PROD-CNT (WK-CS-COUNT).
004690     PERFORM 112-COPY-SEARCH-PRODUCT-ID
004700         VARYING WK-PI-IDX FROM 1 BY 1
004710         UNTIL WK-PI-IDX > 20.
004720 111-EXIT.
004730     EXIT.
004740*
004750 112-COPY-SEARCH-PRODUCT-ID.
004760     MOVE SE-PRODUCT-IDS (WK-PI-IDX)
004770         TO WK-CS-PROD-IDS (WK-CS-COUNT, WK-PI-IDX).
004780*
004790 120-LOAD-CURRENT-CART.
004800     OPEN INPUT CART-EVENT-FILE.
004810     IF NOT WK-CART-OK
004820         DISPLAY 'ERROR OPENING CART-EVENT-FILE. RC:'
004830                  WK-CART-STATUS
004840         MOVE 16 TO RETURN-CODE
004850         MOVE 'Y' TO WK-CART-EOF
004860         GO TO 120-EXIT.
004870     PERFORM 121-LOAD-CURRENT-CART-ROW THRU 121-EXIT
004880         UNTIL WK-CART-AT-EOF.
004890     CLOSE CART-EVENT-FILE.
004900 120-EXIT.
004910     EXIT.
004920*
004930 121-LOAD-CURRENT-CART-ROW.
004940     READ CART-EVENT-FILE
004950         AT END MOVE 'Y' TO WK-CART-EOF.
004960     IF WK-CART-AT-EOF
004970         GO TO 121-EXIT.
004980     IF ACE-SHOP-ID NOT = PC-SHOP-ID
004990             OR ACE-TIMESTAMP-MS < PC-FROM-MS
005000             OR ACE-TIMESTAMP-MS > PC-TO-MS
005010         GO TO 121-EXIT.
005020     IF WK-CC-COUNT >= 300
005030         DISPLAY 'CURRENT CART TABLE FULL - ROW SKIPPED'
005040         GO TO 121-EXIT.
005050     ADD 1 TO WK-CC-COUNT.
005060     MOVE ACE-SESSION-ID TO WK-CC-SESSION-ID (WK-CC-COUNT).
005070     MOVE ACE-PRODUCT-ID TO WK-CC-PRODUCT-ID (WK-CC-COUNT).
005080     MOVE ACE-TIMESTAMP-MS TO WK-CC-TS        (WK-CC-COUNT).
005090     MOVE ACE-PRICE      TO WK-CC-PRICE       (WK-CC-COUNT).
005100     MOVE ACE-CURRENCY   TO WK-CC-CURRENCY    (WK-CC-COUNT).
005110     MOVE 'N'            TO WK-CC-QUALIFIED-SW (WK-CC-COUNT).
005120 121-EXIT.
005130     EXIT.
005140*
005150 130-LOAD-CURRENT-PURCHASE.
005160     OPEN INPUT PURCHASE-EVENT-FILE.
005170     IF NOT WK-PURCHASE-OK
005180         DISPLAY 'ERROR OPENING PURCHASE-EVENT-FILE. RC:'
005190                  WK-PURCHASE-STATUS
005200         MOVE 16 TO RETURN-CODE
005210         MOVE 'Y' TO WK-PURCHASE-EOF
005220         GO TO 130-EXIT.
005230     PERFORM 131-LOAD-CURRENT-PURCHASE-ROW THRU 131-EXIT
005240         UNTIL WK-PURCHASE-AT-EOF.
005250     CLOSE PURCHASE-EVENT-FILE.
005260 130-EXIT.
005270     EXIT.
005280*
005290 131-LOAD-CURRENT-PURCHASE-ROW.
005300     READ PURCHASE-EVENT-FILE
005310         AT END MOVE 'Y' TO WK-PURCHASE-EOF.
005320     IF WK-PURCHASE-AT-EOF
005330         GO TO 131-EXIT.
005340     IF PE-SHOP-ID NOT = PC-SHOP-ID
005350             OR PE-TIMESTAMP-MS < PC-FROM-MS
005360             OR PE-TIMESTAMP-MS > PC-TO-MS
005370         GO TO 131-EXIT.
005380     IF WK-CP-COUNT >= 300
005390         DISPLAY 'CURRENT PURCHASE TABLE FULL - ROW SKIPPED'
005400         GO TO 131-EXIT.
005410     ADD 1 TO WK-CP-COUNT.
005420     MOVE PE-TIMESTAMP-MS TO WK-CP-TS     (WK-CP-COUNT).
005430     MOVE PE-TOTAL-AMOUNT TO WK-CP-AMOUNT (WK-CP-COUNT).
005440 131-EXIT.
005450     EXIT.
005460*
005470***************************************************************
005480* 200 series - load the previous-window tables. Only the fields
005490* needed for the qualification match and the prior-period totals
005500* are kept; purchase totals are accumulated directly, no table.
005510***************************************************************
005520 200-LOAD-PREVIOUS-WINDOW.
005530     PERFORM 210-LOAD-PREVIOUS-SEARCH.
005540     PERFORM 220-LOAD-PREVIOUS-CART.
005550     PERFORM 230-LOAD-PREVIOUS-PURCHASE.
005560*
005570 210-LOAD-PREVIOUS-SEARCH.
005580     OPEN INPUT SEARCH-EVENT-FILE.
005590     IF NOT WK-SEARCH-OK
005600         DISPLAY 'ERROR OPENING SEARCH-EVENT-FILE. RC:'
005610                  WK-SEARCH-STATUS
005620         MOVE 16 TO RETURN-CODE
005630         MOVE 'Y' TO WK-SEARCH-EOF
005640         GO TO 210-EXIT.
005650     PERFORM 211-LOAD-PREVIOUS-SEARCH-ROW THRU 211-EXIT
005660         UNTIL WK-SEARCH-AT-EOF.
005670     CLOSE SEARCH-EVENT-FILE.
005680 210-EXIT.
005690     EXIT.
005700*
005710 211-LOAD-PREVIOUS-SEARCH-ROW.
005720     READ SEARCH-EVENT-FILE
005730         AT END MOVE 'Y' TO WK-SEARCH-EOF.
005740     IF WK-SEARCH-AT-EOF
005750         GO TO 211-EXIT.
005760     IF SE-SHOP-ID NOT = PC-SHOP-ID
005770             OR SE-TIMESTAMP-MS < WK-PREV-FROM-MS
005780             OR SE-TIMESTAMP-MS > WK-PREV-TO-MS
005790         GO TO 211-EXIT.
005800     ADD 1 TO WK-PREV-SEARCHES.
005810     IF WK-PS-COUNT >= 150
005820         DISPLAY 'PREVIOUS SEARCH TABLE FULL - ROW SKIPPED'
005830         GO TO 211-EXIT.
005840     ADD 1 TO WK-PS-COUNT.
005850     MOVE SE-SESSION-ID TO WK-PS-SESSION-ID (WK-PS-COUNT).
005860     MOVE SE-PRODUCT-COUNT TO WK-PS-PROD-CNT (WK-PS-COUNT).
005870     PERFORM 212-COPY-PREV-SEARCH-PRODUCT-ID
005880         VARYING WK-PI-IDX FROM 1 BY 1
005890         UNTIL WK-PI-IDX > 20.
005900 211-EXIT.
005910     EXIT.
005920*
005930 212-COPY-PREV-SEARCH-PRODUCT-ID.
005940     MOVE SE-PRODUCT-IDS (WK-PI-IDX)
005950         TO WK-PS-PROD-IDS (WK-PS-COUNT, WK-PI-IDX).
005960*
005970 220-LOAD-PREVIOUS-CART.
005980     OPEN INPUT CART-EVENT-FILE.
005990     IF NOT WK-CART-OK
006000         DISPLAY 'ERROR OPENING CART-EVENT-FILE. RC:'
006010                  WK-CART-STATUS
006020         MOVE 16 TO RETURN-CODE
006030         MOVE 'Y' TO WK-CART-EOF
006040         GO TO 220-EXIT.
006050     PERFORM 221-LOAD-PREVIOUS-CART-ROW THRU 221-EXIT
006060         UNTIL WK-CART-AT-EOF.
006070     CLOSE CART-EVENT-FILE.
006080 220-EXIT.
006090     EXIT.
006100*
006110 221-LOAD-PREVIOUS-CART-ROW.
006120     READ CART-EVENT-FILE
006130         AT END MOVE 'Y' TO WK-CART-EOF.
006140     IF WK-CART-AT-EOF
006150         GO TO 221-EXIT.
006160     IF ACE-SHOP-ID NOT = PC-SHOP-ID
006170             OR ACE-TIMESTAMP-MS < WK-PREV-FROM-MS
006180             OR ACE-TIMESTAMP-MS > WK-PREV-TO-MS
006190         GO TO 221-EXIT.
006200     IF WK-PC-COUNT >= 150
006210         DISPLAY 'PREVIOUS CART TABLE FULL - ROW SKIPPED'
006220         GO TO 221-EXIT.
006230     ADD 1 TO WK-PC-COUNT.
006240     MOVE ACE-SESSION-ID TO WK-PC-SESSION-ID (WK-PC-COUNT).
006250     MOVE ACE-PRODUCT-ID TO WK-PC-PRODUCT-ID (WK-PC-COUNT).
006260     MOVE ACE-PRICE      TO WK-PC-PRICE      (WK-PC-COUNT).
006270     MOVE 'N'            TO WK-PC-QUALIFIED-SW (WK-PC-COUNT).
006280 221-EXIT.
006290     EXIT.
006300*
006310 230-LOAD-PREVIOUS-PURCHASE.
006320     OPEN INPUT PURCHASE-EVENT-FILE.
006330     IF NOT WK-PURCHASE-OK
006340         DISPLAY 'ERROR OPENING PURCHASE-EVENT-FILE. RC:'
006350                  WK-PURCHASE-STATUS
006360         MOVE 16 TO RETURN-CODE
006370         MOVE 'Y' TO WK-PURCHASE-EOF
006380         GO TO 230-EXIT.
006390     PERFORM 231-LOAD-PREVIOUS-PURCHASE-ROW THRU 231-EXIT
006400         UNTIL WK-PURCHASE-AT-EOF.
006410     CLOSE PURCHASE-EVENT-FILE.
006420 230-EXIT.
006430     EXIT.
006440*
006450 231-LOAD-PREVIOUS-PURCHASE-ROW.
006460     READ PURCHASE-EVENT-FILE
006470         AT END MOVE 'Y' TO WK-PURCHASE-EOF.
006480     IF WK-PURCHASE-AT-EOF
006490         GO TO 231-EXIT.
006500     IF PE-SHOP-ID NOT = PC-SHOP-ID
006510             OR PE-TIMESTAMP-MS < WK-PREV-FROM-MS
006520             OR PE-TIMESTAMP-MS > WK-PREV-TO-MS
006530         GO TO 231-EXIT.
006540     ADD 1 TO WK-PREV-PURCHASES.
006550     ADD PE-TOTAL-AMOUNT TO WK-PREV-REVENUE.
006560 231-EXIT.
006570     EXIT.
006580*
006590***************************************************************
006600* 300 series - the add-to-cart qualification match: a row
006610* qualifies when its SESSION-ID appears in the matching-window
006620* search table AND its PRODUCT-ID is among that session's
006630* search-result product ids (any of that session's searches).
006640***************************************************************
006650 300-QUALIFY-CART-ROWS.
006660     PERFORM 310-QUALIFY-CURRENT-CART
006670         VARYING WK-CC-IDX FROM 1 BY 1
006680         UNTIL WK-CC-IDX > WK-CC-COUNT.
006690     PERFORM 320-QUALIFY-PREVIOUS-CART
006700         VARYING WK-PC-IDX FROM 1 BY 1
006710         UNTIL WK-PC-IDX > WK-PC-COUNT.
006720*
006730 310-QUALIFY-CURRENT-CART.
006740     MOVE 'N' TO WK-FOUND-SW.
006750     PERFORM 311-SCAN-CURRENT-SEARCH
006760         VARYING WK-CS-IDX FROM 1 BY 1
006770         UNTIL WK-CS-IDX > WK-CS-COUNT OR WK-FOUND.
006780     IF WK-FOUND
006790         MOVE 'Y' TO WK-CC-QUALIFIED-SW (WK-CC-IDX).
006800*
006810 311-SCAN-CURRENT-SEARCH.
006820     IF WK-CS-SESSION-ID (WK-CS-IDX) = WK-CC-SESSION-ID (WK-CC-IDX)
006830         PERFORM 312-TEST-CURRENT-PRODUCT-ID
006840             VARYING WK-PI-IDX FROM 1 BY 1
006850             UNTIL WK-PI-IDX > WK-CS-PROD-CNT (WK-CS-IDX)
006860                 OR WK-FOUND.
006870*
006880 312-TEST-CURRENT-PRODUCT-ID.
006890     IF WK-CS-PROD-IDS (WK-CS-IDX, WK-PI-IDX)
006900             = WK-CC-PRODUCT-ID (WK-CC-IDX)
006910         MOVE 'Y' TO WK-FOUND-SW.
006920*
006930 320-QUALIFY-PREVIOUS-CART.
006940     MOVE 'N' TO WK-FOUND-SW.
006950     PERFORM 321-SCAN-PREVIOUS-SEARCH
006960         VARYING WK-PS-IDX FROM 1 BY 1
006970         UNTIL WK-PS-IDX > WK-PS-COUNT OR WK-FOUND.
006980     IF WK-FOUND
006990         MOVE 'Y' TO WK-PC-QUALIFIED-SW (WK-PC-IDX).
007000*
007010 321-SCAN-PREVIOUS-SEARCH.
007020     IF WK-PS-SESSION-ID (WK-PS-IDX) = WK-PC-SESSION-ID (WK-PC-IDX)
007030         PERFORM 322-TEST-PREVIOUS-PRODUCT-ID
007040             VARYING WK-PI-IDX FROM 1 BY 1
007050             UNTIL WK-PI-IDX > WK-PS-PROD-CNT (WK-PS-IDX)
007060                 OR WK-FOUND.
007070*
007080 322-TEST-PREVIOUS-PRODUCT-ID.
007090     IF WK-PS-PROD-IDS (WK-PS-IDX, WK-PI-IDX)
007100             = WK-PC-PRODUCT-ID (WK-PC-IDX)
007110         MOVE 'Y' TO WK-FOUND-SW.
007120*
007130***************************************************************
007140* 400 series - roll up the qualified totals, apply the percent-
007150* change and conversion-rate rules (via EVTSUM2), work out
007160* AS-CURRENCY, log the EUR sanity-check figure (via CURCNV1),
007170* and write the single ANALYTICS-SUMMARY-OUT record.
007180***************************************************************
007190 400-CALC-SUMMARY-FIGURES.
007200     MOVE SPACES TO AS-ANALYTICS-SUMMARY.
007210     MOVE PC-SHOP-ID TO AS-SHOP-ID.
007220     MOVE WK-CS-COUNT TO AS-TOTAL-SEARCHES.
007230     MOVE WK-CP-COUNT TO AS-TOTAL-PURCHASES.
007240     MOVE 0 TO AS-TOTAL-REVENUE.
007250     PERFORM 410-SUM-CURRENT-PURCHASE
007260         VARYING WK-CP-IDX FROM 1 BY 1
007270         UNTIL WK-CP-IDX > WK-CP-COUNT.
007280     MOVE 0 TO AS-TOTAL-ADD-TO-CART.
007290     MOVE 0 TO AS-TOTAL-ADD-TO-CART-AMT.
007300     MOVE SPACES TO AS-CURRENCY.
007310     MOVE 'N' TO WK-DAY-CCY-FOUND-SW.
007320     PERFORM 420-SUM-CURRENT-CART
007330         VARYING WK-CC-IDX FROM 1 BY 1
007340         UNTIL WK-CC-IDX > WK-CC-COUNT.
007350     IF AS-CURRENCY = SPACES
007360         MOVE 'NIS' TO AS-CURRENCY.
007370     MOVE 0 TO WK-PREV-ATC-COUNT.
007380     MOVE 0 TO WK-PREV-ATC-AMOUNT.
007390     PERFORM 430-SUM-PREVIOUS-CART
007400         VARYING WK-PC-IDX FROM 1 BY 1
007410         UNTIL WK-PC-IDX > WK-PC-COUNT.
007420     MOVE WK-PREV-ATC-AMOUNT TO AS-PREV-ADD-TO-CART-AMT.
007430*
007440     IF AS-TOTAL-SEARCHES = 0
007450         MOVE 0 TO AS-CONVERSION-RATE
007460     ELSE
007470         MOVE AS-TOTAL-PURCHASES TO WK-PCT-PREV
007480         MOVE AS-TOTAL-SEARCHES  TO WK-PCT-CURR
007490         MOVE 'C' TO WK-PCT-FUNCTION
007500         CALL 'EVTSUM2' USING WK-PCT-REQUEST
007510         MOVE WK-PCT-RESULT TO AS-CONVERSION-RATE.
007520     IF WK-PREV-SEARCHES = 0
007530         MOVE 0 TO WK-PREV-CONV-RATE
007540     ELSE
007550         MOVE WK-PREV-PURCHASES TO WK-PCT-PREV
007560         MOVE WK-PREV-SEARCHES  TO WK-PCT-CURR
007570         MOVE 'C' TO WK-PCT-FUNCTION
007580         CALL 'EVTSUM2' USING WK-PCT-REQUEST
007590         MOVE WK-PCT-RESULT TO WK-PREV-CONV-RATE.
007600*
007610     MOVE 'P' TO WK-PCT-FUNCTION.
007620     MOVE WK-PREV-SEARCHES TO WK-PCT-PREV.
007630     MOVE AS-TOTAL-SEARCHES TO WK-PCT-CURR.
007640     CALL 'EVTSUM2' USING WK-PCT-REQUEST.
007650     MOVE WK-PCT-RESULT TO AS-SEARCHES-CHANGE-PCT.
007660*
007670     MOVE WK-PREV-ATC-COUNT TO WK-PCT-PREV.
007680     MOVE AS-TOTAL-ADD-TO-CART TO WK-PCT-CURR.
007690     CALL 'EVTSUM2' USING WK-PCT-REQUEST.
007700     MOVE WK-PCT-RESULT TO AS-ADD-TO-CART-CHANGE-PCT.
007710*
007720     MOVE WK-PREV-PURCHASES TO WK-PCT-PREV.
007730     MOVE AS-TOTAL-PURCHASES TO WK-PCT-CURR.
007740     CALL 'EVTSUM2' USING WK-PCT-REQUEST.
007750     MOVE WK-PCT-RESULT TO AS-PURCHASES-CHANGE-PCT.
007760*
007770     MOVE WK-PREV-REVENUE TO WK-PCT-PREV.
007780     MOVE AS-TOTAL-REVENUE TO WK-PCT-CURR.
007790     CALL 'EVTSUM2' USING WK-PCT-REQUEST.
007800     MOVE WK-PCT-RESULT TO AS-REVENUE-CHANGE-PCT.
007810*
007820     MOVE WK-PREV-CONV-RATE TO WK-PCT-PREV.
007830     MOVE AS-CONVERSION-RATE TO WK-PCT-CURR.
007840     CALL 'EVTSUM2' USING WK-PCT-REQUEST.
007850     MOVE WK-PCT-RESULT TO AS-CONV-CHANGE-PCT.
007860*
007870     MOVE WK-PREV-ATC-AMOUNT TO WK-PCT-PREV.
007880     MOVE AS-TOTAL-ADD-TO-CART-AMT TO WK-PCT-CURR.
007890     CALL 'EVTSUM2' USING WK-PCT-REQUEST.
007900     MOVE WK-PCT-RESULT TO AS-ADD-TO-CART-AMT-CHANGE-PCT.
007910*
007920     MOVE AS-TOTAL-REVENUE   TO WK-CCY-AMOUNT-IN.
007930     MOVE AS-CURRENCY        TO WK-CCY-CURRENCY-IN.
007940     CALL 'CURCNV1' USING WK-CCY-REQUEST.
007950     DISPLAY 'EVTSUM1 SANITY CHECK - REVENUE IN EUR: '
007960              WK-CCY-AMOUNT-OUT ' RATE USED: ' WK-CCY-RATE-USED.
007970*
007980     OPEN OUTPUT ANALYTICS-SUMMARY-FILE.
007990     WRITE AS-ANALYTICS-SUMMARY.
008000     CLOSE ANALYTICS-SUMMARY-FILE.
008010*
008020 410-SUM-CURRENT-PURCHASE.
008030     ADD WK-CP-AMOUNT (WK-CP-IDX) TO AS-TOTAL-REVENUE.
008040*
008050 420-SUM-CURRENT-CART.
008060     IF NOT WK-CC-QUALIFIED (WK-CC-IDX)
008070         GO TO 420-EXIT.
008080     ADD 1 TO AS-TOTAL-ADD-TO-CART.
008090     ADD WK-CC-PRICE (WK-CC-IDX) TO AS-TOTAL-ADD-TO-CART-AMT.
008100     IF AS-CURRENCY = SPACES
008110             AND WK-CC-CURRENCY (WK-CC-IDX) NOT = SPACES
008120         MOVE WK-CC-CURRENCY (WK-CC-IDX) TO AS-CURRENCY.
008130 420-EXIT.
008140     EXIT.
008150*
008160 430-SUM-PREVIOUS-CART.
008170     IF NOT WK-PC-QUALIFIED (WK-PC-IDX)
008180         GO TO 430-EXIT.
008190     ADD 1 TO WK-PREV-ATC-COUNT.
008200     ADD WK-PC-PRICE (WK-PC-IDX) TO WK-PREV-ATC-AMOUNT.
008210 430-EXIT.
008220     EXIT.
008230*
008240***************************************************************
008250* 500 series - one TIME-SERIES-OUT row per UTC calendar day in
008260* [PC-FROM-MS, PC-TO-MS], oldest first.
008270***************************************************************
008280 500-BUILD-TIME-SERIES.
008290     OPEN OUTPUT TIME-SERIES-FILE.
008300     DIVIDE PC-FROM-MS BY 86400000 GIVING WK-FROM-DAY.
008310     DIVIDE PC-TO-MS   BY 86400000 GIVING WK-TO-DAY.
008320     PERFORM 510-BUILD-ONE-DAY
008330         VARYING WK-THIS-DAY FROM WK-FROM-DAY BY 1
008340         UNTIL WK-THIS-DAY > WK-TO-DAY.
008350     CLOSE TIME-SERIES-FILE.
008360*
008370 510-BUILD-ONE-DAY.
008380     COMPUTE WK-DAY-START-MS = WK-THIS-DAY * 86400000.
008390     COMPUTE WK-DAY-END-MS = WK-DAY-START-MS + 86399999.
008400     MOVE WK-THIS-DAY TO WK-REMAIN-DAYS.
008410     PERFORM 900-CALC-CALENDAR-DATE.
008420     MOVE 0 TO WK-DAY-SEARCHES.
008430     MOVE 0 TO WK-DAY-ADD-TO-CART.
008440     MOVE 0 TO WK-DAY-PURCHASES.
008450     MOVE 0 TO WK-DAY-ATC-AMOUNT.
008460     MOVE SPACES TO WK-DAY-CURRENCY.
008470     MOVE 'N' TO WK-DAY-CCY-FOUND-SW.
008480     PERFORM 520-COUNT-DAY-SEARCH
008490         VARYING WK-CS-IDX FROM 1 BY 1
008500         UNTIL WK-CS-IDX > WK-CS-COUNT.
008510     PERFORM 530-COUNT-DAY-CART
008520         VARYING WK-CC-IDX FROM 1 BY 1
008530         UNTIL WK-CC-IDX > WK-CC-COUNT.
008540     PERFORM 540-COUNT-DAY-PURCHASE
008550         VARYING WK-CP-IDX FROM 1 BY 1
008560         UNTIL WK-CP-IDX > WK-CP-COUNT.
008570     IF NOT WK-DAY-CCY-FOUND
008580         MOVE AS-CURRENCY TO WK-DAY-CURRENCY.
008590     MOVE WK-DATE-BUILD        TO TP-DATE.
008600     MOVE WK-DAY-SEARCHES      TO TP-SEARCHES.
008610     MOVE WK-DAY-ADD-TO-CART   TO TP-ADD-TO-CART.
008620     MOVE WK-DAY-PURCHASES     TO TP-PURCHASES.
008630     MOVE WK-DAY-ATC-AMOUNT    TO TP-ADD-TO-CART-AMT.
008640     MOVE WK-DAY-CURRENCY      TO TP-CURRENCY.
008650     WRITE TP-DAILY-TIME-POINT.
008660*
008670 520-COUNT-DAY-SEARCH.
008680     IF WK-CS-TS (WK-CS-IDX) >= WK-DAY-START-MS
008690             AND WK-CS-TS (WK-CS-IDX) <= WK-DAY-END-MS
008700         ADD 1 TO WK-DAY-SEARCHES.
008710*
008720 530-COUNT-DAY-CART.
008730     IF NOT WK-CC-QUALIFIED (WK-CC-IDX)
008740         GO TO 530-EXIT.
008750     IF WK-CC-TS (WK-CC-IDX) < WK-DAY-START-MS
008760             OR WK-CC-TS (WK-CC-IDX) > WK-DAY-END-MS
008770         GO TO 530-EXIT.
008780     ADD 1 TO WK-DAY-ADD-TO-CART.
008790     ADD WK-CC-PRICE (WK-CC-IDX) TO WK-DAY-ATC-AMOUNT.
008800     IF NOT WK-DAY-CCY-FOUND
008810             AND WK-CC-CURRENCY (WK-CC-IDX) NOT = SPACES
008820         MOVE WK-CC-CURRENCY (WK-CC-IDX) TO WK-DAY-CURRENCY
008830         MOVE 'Y' TO WK-DAY-CCY-FOUND-SW.
008840 530-EXIT.
008850     EXIT.
008860*
008870 540-COUNT-DAY-PURCHASE.
008880     IF WK-CP-TS (WK-CP-IDX) >= WK-DAY-START-MS
008890             AND WK-CP-TS (WK-CP-IDX) <= WK-DAY-END-MS
008900         ADD 1 TO WK-DAY-PURCHASES.
008910*
008920***************************************************************
008930* 600 series - distinct-query table built in encounter order,
008940* then stable-sorted descending by count (ties keep original
008950* order - a plain adjacent-swap bubble sort on (count, seq)).
008960***************************************************************
008970 600-BUILD-TOP-QUERIES.
008980     PERFORM 610-ADD-QUERY-TO-TABLE
008990         VARYING WK-CS-IDX FROM 1 BY 1
009000         UNTIL WK-CS-IDX > WK-CS-COUNT.
009010     PERFORM 620-SORT-QUERY-TABLE.
009020     OPEN OUTPUT TOP-QUERIES-FILE.
009030     PERFORM 630-WRITE-QUERY-ROW
009040         VARYING WK-TQ-IDX FROM 1 BY 1
009050         UNTIL WK-TQ-IDX > WK-TQ-COUNT.
009060     CLOSE TOP-QUERIES-FILE.
009070*
009080 610-ADD-QUERY-TO-TABLE.
009090     MOVE 'N' TO WK-FOUND-SW.
009100     PERFORM 611-SCAN-QUERY-TABLE
009110         VARYING WK-TQ-IDX FROM 1 BY 1
009120         UNTIL WK-TQ-IDX > WK-TQ-COUNT OR WK-FOUND.
009130     IF WK-FOUND
009140         GO TO 610-EXIT.
009150     IF WK-TQ-COUNT >= 150
009160         DISPLAY 'TOP-QUERY TABLE FULL - TERM SKIPPED'
009170         GO TO 610-EXIT.
009180     ADD 1 TO WK-TQ-COUNT.
009190     MOVE WK-CS-QUERY (WK-CS-IDX) TO WK-TQ-TERM (WK-TQ-COUNT).
009200     MOVE 1 TO WK-TQ-CNT (WK-TQ-COUNT).
009210     MOVE WK-TQ-COUNT TO WK-TQ-SEQ (WK-TQ-COUNT).
009220 610-EXIT.
009230     EXIT.
009240*
009250 611-SCAN-QUERY-TABLE.
009260     IF WK-TQ-TERM (WK-TQ-IDX) = WK-CS-QUERY (WK-CS-IDX)
009270         ADD 1 TO WK-TQ-CNT (WK-TQ-IDX)
009280         MOVE 'Y' TO WK-FOUND-SW.
009290*
009300 620-SORT-QUERY-TABLE.
009310     PERFORM 621-BUBBLE-PASS
009320         VARYING WK-BS-I FROM 1 BY 1
009330         UNTIL WK-BS-I > WK-TQ-COUNT - 1.
009340*
009350 621-BUBBLE-PASS.
009360     PERFORM 622-BUBBLE-COMPARE
009370         VARYING WK-BS-J FROM 1 BY 1
009380         UNTIL WK-BS-J > WK-TQ-COUNT - WK-BS-I.
009390*
009400 622-BUBBLE-COMPARE.
009410     MOVE 'N' TO WK-SWAP-NEEDED-SW.
009420     IF WK-TQ-CNT (WK-BS-J) < WK-TQ-CNT (WK-BS-J + 1)
009430         MOVE 'Y' TO WK-SWAP-NEEDED-SW
009440     ELSE
009450         IF WK-TQ-CNT (WK-BS-J) = WK-TQ-CNT (WK-BS-J + 1)
009460                 AND WK-TQ-SEQ (WK-BS-J) > WK-TQ-SEQ (WK-BS-J + 1)
009470             MOVE 'Y' TO WK-SWAP-NEEDED-SW
009480         END-IF
009490     END-IF.
009500     IF WK-SWAP-NEEDED
009510         PERFORM 623-SWAP-ENTRIES.
009520*
009530 623-SWAP-ENTRIES.
009540     MOVE WK-TQ-ROW (WK-BS-J)     TO WK-TQ-SWAP-AREA.
009550     MOVE WK-TQ-ROW (WK-BS-J + 1) TO WK-TQ-ROW (WK-BS-J).
009560     MOVE WK-TQ-SWAP-AREA         TO WK-TQ-ROW (WK-BS-J + 1).
009570*
009580 630-WRITE-QUERY-ROW.
009590     MOVE WK-TQ-TERM (WK-TQ-IDX) TO TQ-TERM.
009600     MOVE WK-TQ-CNT  (WK-TQ-IDX) TO TQ-COUNT.
009610     WRITE TQ-TOP-QUERY.
009620*
009630***************************************************************
009640* 900 series - peel WK-REMAIN-DAYS (days since 1970-01-01) down
009650* into WK-CALC-YY/MM/DD using the Gregorian leap-year rule
009660* (divisible by 4, not by 100 unless also by 400). No intrinsic
009670* date FUNCTION - none is available on this shop's compiler.
009680***************************************************************
009690 900-CALC-CALENDAR-DATE.
009700     MOVE 1970 TO WK-CALC-YY.
009710     PERFORM 950-CALC-YEAR-LENGTH.
009720     PERFORM 910-STRIP-ONE-YEAR THRU 910-EXIT
009730         UNTIL WK-REMAIN-DAYS < WK-YEAR-LENGTH.
009740     MOVE 1 TO WK-CALC-MM.
009750     PERFORM 960-CALC-MONTH-LENGTH.
009760     PERFORM 920-STRIP-ONE-MONTH THRU 920-EXIT
009770         UNTIL WK-REMAIN-DAYS < WK-MONTH-LENGTH.
009780     COMPUTE WK-CALC-DD = WK-REMAIN-DAYS + 1.
009790     MOVE WK-CALC-YY TO WK-DATE-YY4.
009800     MOVE WK-CALC-MM TO WK-DATE-MM2.
009810     MOVE WK-CALC-DD TO WK-DATE-DD2.
009820*
009830 910-STRIP-ONE-YEAR.
009840     SUBTRACT WK-YEAR-LENGTH FROM WK-REMAIN-DAYS.
009850     ADD 1 TO WK-CALC-YY.
009860     PERFORM 950-CALC-YEAR-LENGTH.
009870 910-EXIT.
009880     EXIT.
009890*
009900 920-STRIP-ONE-MONTH.
009910     SUBTRACT WK-MONTH-LENGTH FROM WK-REMAIN-DAYS.
009920     ADD 1 TO WK-CALC-MM.
009930     PERFORM 960-CALC-MONTH-LENGTH.
009940 920-EXIT.
009950     EXIT.
009960*
009970 950-CALC-YEAR-LENGTH.
009980     MOVE 365 TO WK-YEAR-LENGTH.
009990     DIVIDE WK-CALC-YY BY 4 GIVING WK-CALC-TEMP
010000         REMAINDER WK-CALC-REM.
010010     IF WK-CALC-REM = 0
010020         DIVIDE WK-CALC-YY BY 100 GIVING WK-CALC-TEMP
010030             REMAINDER WK-CALC-REM
010040         IF WK-CALC-REM NOT = 0
010050             MOVE 366 TO WK-YEAR-LENGTH
010060         ELSE
010070             DIVIDE WK-CALC-YY BY 400 GIVING WK-CALC-TEMP
010080                 REMAINDER WK-CALC-REM
010090             IF WK-CALC-REM = 0
010100                 MOVE 366 TO WK-YEAR-LENGTH
010110             END-IF
010120         END-IF
010130     END-IF.
010140*
010150 960-CALC-MONTH-LENGTH.
010160     MOVE WK-DAYS-IN-MONTH (WK-CALC-MM) TO WK-MONTH-LENGTH.
010170     IF WK-CALC-MM = 2
010180         PERFORM 950-CALC-YEAR-LENGTH
010190         IF WK-YEAR-LENGTH = 366
010200             MOVE 29 TO WK-MONTH-LENGTH
010210         END-IF
010220     END-IF.
