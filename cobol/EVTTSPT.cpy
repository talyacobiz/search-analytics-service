000100*--------------------------------------------------------------*
000110*                                                              *
000120*      EVTTSPT.cpy                                             *
000130*      SHOPLINE EDP CENTER - Merchandise Inquiry Analytics      *
000140*                                                              *
000150*--------------------------------------------------------------*
000160*
000170* Output layout of one TIME-SERIES-OUT record - the per-day
000180* counts and qualifying add-to-cart amount that make up the
000190* daily time series following the ANALYTICS-SUMMARY-OUT record.
000200* One of these is written for every UTC calendar day in the
000210* requested range, oldest day first.
000220*
000230 01  TP-DAILY-TIME-POINT.
000240     05  TP-DATE                 PIC X(10).
000250     05  TP-SEARCHES             PIC 9(9).
000260     05  TP-ADD-TO-CART          PIC 9(9).
000270     05  TP-PURCHASES            PIC 9(9).
000280     05  TP-ADD-TO-CART-AMT      PIC S9(9)V99.
000290     05  TP-CURRENCY             PIC X(3).
000300     05  FILLER                  PIC X(9) VALUE SPACES.
