000100*--------------------------------------------------------------*
000110*                                                              *
000120*      EVTTOPQ.cpy                                             *
000130*      SHOPLINE EDP CENTER - Merchandise Inquiry Analytics      *
000140*                                                              *
000150*--------------------------------------------------------------*
000160*
000170* Output layout of one TOP-QUERIES-OUT record - one distinct
000180* search term and the number of times it occurred in the
000190* requested range, written most-frequent first.
000200*
000210 01  TQ-TOP-QUERY.
000220     05  TQ-TERM                 PIC X(80).
000230     05  TQ-COUNT                PIC 9(9).
000240     05  FILLER                  PIC X(1) VALUE SPACE.
