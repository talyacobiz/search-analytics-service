000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    EVTEXT1.
000120 AUTHOR.        R OKONJO.
000130 INSTALLATION.  SHOPLINE EDP CENTER.
000140 DATE-WRITTEN.  APRIL 1991.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL EDP USE ONLY.
000170*
000180*--------------------------------------------------------------*
000190*                                                              *
000200*      EVTEXT1.cbl                                             *
000210*      SHOPLINE EDP CENTER - Merchandise Inquiry Analytics      *
000220*                                                              *
000230*--------------------------------------------------------------*
000240*
000250*    DESCRIPTION
000260*
000270* Straight filtered extract, no arithmetic: for the shop and
000280* date/time window named on the PARMCARD control card, copy every
000290* matching row of all five event files, unchanged, to that same
000300* file's own extract output. A row matches when its SHOP-ID
000310* equals PC-SHOP-ID and its TIMESTAMP-MS falls in
000320* [PC-FROM-MS, PC-TO-MS] inclusive. Used by support staff and by
000330* the on-line inquiry desk to pull a shop's raw activity for a
000340* window without waiting on the nightly summary cycle (EVTSUM1).
000350*
000360***************************************************************
000370*     AMENDMENT HISTORY
000380*
000390*      DATE         AUTHOR          DESCRIPTION
000400*      04/22/91     R OKONJO        ORIGINAL BUILD - FIVE-PASS
000410*                                   FILTERED EXTRACT, ONE PASS
000420*                                   PER EVENT FILE, NO ARITHMETIC.
000430*                                   CR-0491.
000440*      03/09/95     L FENG          ADDED THE PRODUCT-CLICK AND
000450*                                   BUY-NOW PASSES WHEN THOSE TWO
000460*                                   EVENT FILES WERE STOOD UP.
000470*                                   CR-0719.
000480*      12/02/98     P SAWICKI       Y2K REVIEW - NO TWO-DIGIT YEAR
000490*                                   FIELDS; WINDOW COMPARE IS ON
000500*                                   THE FULL EPOCH-MS TIMESTAMP.
000510*                                   NO CHANGE REQUIRED. TKT-1297.
000520*      01/26/26     A REYES         PARMCARD LAYOUT MOVED TO THE
000530*                                   SHARED EVTPARM COPYBOOK FOR
000540*                                   THE SEARCH-GROUP PROJECT.
000550*                                   FILTER LOGIC UNCHANGED.
000560*                                   TKT-2939.
000570*
000580***************************************************************
000590*     FILES
000600*
000610*     PARMCARD-FILE         INPUT,  one control card, SYSIN
000620*     SEARCH-EVENT-FILE     INPUT,  SEARCH-EVENT-EXTRACT OUTPUT
000630*     CART-EVENT-FILE       INPUT,  CART-EVENT-EXTRACT OUTPUT
000640*     CLICK-EVENT-FILE      INPUT,  CLICK-EVENT-EXTRACT OUTPUT
000650*     BUYNOW-EVENT-FILE     INPUT,  BUYNOW-EVENT-EXTRACT OUTPUT
000660*     PURCHASE-EVENT-FILE   INPUT,  PURCHASE-EVENT-EXTRACT OUTPUT
000670*
000680***************************************************************
000690*     COPYBOOKS
000700*
000710*     EVTWORK - common working storage (switches, statuses).
000720*     EVTPARM - the PARMCARD layout.
000730*     EVTSRCH, EVTCART, EVTCLIK, EVTBUYN, EVTPURC - the five
000740*               event record layouts, used unchanged on both the
000750*               read and write side of each pass.
000760*
000770***************************************************************
000780*
000790 ENVIRONMENT DIVISION.
000800 CONFIGURATION SECTION.
000810 SPECIAL-NAMES.
000820     C01 IS TOP-OF-FORM.
000830*
000840 INPUT-OUTPUT SECTION.
000850 FILE-CONTROL.
000860*
000870     SELECT PARMCARD-FILE
000880         ASSIGN TO PARMCARD
000890         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WK-OUT-STATUS.
000910*
000920     SELECT SEARCH-EVENT-FILE
000930         ASSIGN TO SEARCHEV
000940         ORGANIZATION IS LINE SEQUENTIAL
000950         FILE STATUS IS WK-SEARCH-STATUS.
000960*
000970     SELECT SEARCH-EVENT-EXTRACT
000980         ASSIGN TO SEARCHXT
000990         ORGANIZATION IS LINE SEQUENTIAL
001000         FILE STATUS IS WK-SRCH-XT-STATUS.
001010*
001020     SELECT CART-EVENT-FILE
001030         ASSIGN TO CARTEV
001040         ORGANIZATION IS LINE SEQUENTIAL
001050         FILE STATUS IS WK-CART-STATUS.
001060*
001070     SELECT CART-EVENT-EXTRACT
001080         ASSIGN TO CARTXT
001090         ORGANIZATION IS LINE SEQUENTIAL
001100         FILE STATUS IS WK-CART-XT-STATUS.
001110*
001120     SELECT CLICK-EVENT-FILE
001130         ASSIGN TO CLICKEV
001140         ORGANIZATION IS LINE SEQUENTIAL
001150         FILE STATUS IS WK-CLICK-STATUS.
001160*
001170     SELECT CLICK-EVENT-EXTRACT
001180         ASSIGN TO CLICKXT
001190         ORGANIZATION IS LINE SEQUENTIAL
001200         FILE STATUS IS WK-CLIK-XT-STATUS.
001210*
001220     SELECT BUYNOW-EVENT-FILE
001230         ASSIGN TO BUYNOWEV
001240         ORGANIZATION IS LINE SEQUENTIAL
001250         FILE STATUS IS WK-BUYNOW-STATUS.
001260*
001270     SELECT BUYNOW-EVENT-EXTRACT
001280         ASSIGN TO BUYNOWXT
001290         ORGANIZATION IS LINE SEQUENTIAL
001300         FILE STATUS IS WK-BYNW-XT-STATUS.
001310*
001320     SELECT PURCHASE-EVENT-FILE
001330         ASSIGN TO PURCHEV
001340         ORGANIZATION IS LINE SEQUENTIAL
001350         FILE STATUS IS WK-PURCHASE-STATUS.
001360*
001370     SELECT PURCHASE-EVENT-EXTRACT
001380         ASSIGN TO PURCHXT
001390         ORGANIZATION IS LINE SEQUENTIAL
001400         FILE STATUS IS WK-PRCH-XT-STATUS.
001410*
001420 DATA DIVISION.
001430 FILE SECTION.
001440*
001450 FD  PARMCARD-FILE
001460     LABEL RECORDS ARE STANDARD
001470     RECORDING MODE IS F.
001480     COPY EVTPARM.
001490*
001500 FD  SEARCH-EVENT-FILE
001510     LABEL RECORDS ARE STANDARD
001520     RECORDING MODE IS F.
001530     COPY EVTSRCH.
001540*
001550 FD  SEARCH-EVENT-EXTRACT
001560     LABEL RECORDS ARE STANDARD
001570     RECORDING MODE IS F.
001580 01  SX-SEARCH-EVENT-X              PIC X(600).
001590*
001600 FD  CART-EVENT-FILE
001610     LABEL RECORDS ARE STANDARD
001620     RECORDING MODE IS F.
001630     COPY EVTCART.
001640*
001650 FD  CART-EVENT-EXTRACT
001660     LABEL RECORDS ARE STANDARD
001670     RECORDING MODE IS F.
001680 01  AX-CART-EVENT-X                PIC X(150).
001690*
001700 FD  CLICK-EVENT-FILE
001710     LABEL RECORDS ARE STANDARD
001720     RECORDING MODE IS F.
001730     COPY EVTCLIK.
001740*
001750 FD  CLICK-EVENT-EXTRACT
001760     LABEL RECORDS ARE STANDARD
001770     RECORDING MODE IS F.
001780 01  PX-CLICK-EVENT-X               PIC X(130).
001790*
001800 FD  BUYNOW-EVENT-FILE
001810     LABEL RECORDS ARE STANDARD
001820     RECORDING MODE IS F.
001830     COPY EVTBUYN.
001840*
001850 FD  BUYNOW-EVENT-EXTRACT
001860     LABEL RECORDS ARE STANDARD
001870     RECORDING MODE IS F.
001880 01  BX-BUYNOW-EVENT-X              PIC X(110).
001890*
001900 FD  PURCHASE-EVENT-FILE
001910     LABEL RECORDS ARE STANDARD
001920     RECORDING MODE IS F.
001930     COPY EVTPURC.
001940*
001950 FD  PURCHASE-EVENT-EXTRACT
001960     LABEL RECORDS ARE STANDARD
001970     RECORDING MODE IS F.
001980 01  RX-PURCHASE-EVENT-X            PIC X(510).
001990*
002000 WORKING-STORAGE SECTION.
002010*
002020 01  WS-DEBUG-DETAILS.
002030     05  FILLER                  PIC X(32)
002040         VALUE 'EVTEXT1-------WORKING STORAGE  '.
002050     05  WS-PROGRAM-STATUS       PIC X(30)   VALUE SPACES.
002060*
002070     COPY EVTWORK.
002080*
002090* Extra file-status fields for the five extract-output files, not
002100* part of the common EVTWORK set since EVTSUM1/EVTBKF1 have no
002110* use for them.
002120*
002130 01  WK-EXTRACT-STATUS.
002140     05  WK-SRCH-XT-STATUS       PIC X(2)  VALUE SPACES.
002150     05  WK-CART-XT-STATUS       PIC X(2)  VALUE SPACES.
002160     05  WK-CLIK-XT-STATUS       PIC X(2)  VALUE SPACES.
002170     05  WK-BYNW-XT-STATUS       PIC X(2)  VALUE SPACES.
002180     05  WK-PRCH-XT-STATUS       PIC X(2)  VALUE SPACES.
002190     05  FILLER                  PIC X(02) VALUE SPACES.
002200 01  WK-EXTRACT-STATUS-X REDEFINES WK-EXTRACT-STATUS PIC X(12).
002210*
002220* Per-pass row counters, read and written, COMP.
002230*
002240 01  WK-EXTRACT-COUNTS.
002250     05  WK-SEARCH-READ-CT       PIC S9(9) COMP VALUE 0.
002260     05  WK-SEARCH-WRITE-CT      PIC S9(9) COMP VALUE 0.
002270     05  WK-CART-READ-CT         PIC S9(9) COMP VALUE 0.
002280     05  WK-CART-WRITE-CT        PIC S9(9) COMP VALUE 0.
002290     05  WK-CLICK-READ-CT        PIC S9(9) COMP VALUE 0.
002300     05  WK-CLICK-WRITE-CT       PIC S9(9) COMP VALUE 0.
002310     05  WK-BUYNOW-READ-CT       PIC S9(9) COMP VALUE 0.
002320     05  WK-BUYNOW-WRITE-CT      PIC S9(9) COMP VALUE 0.
002330     05  WK-PURCHASE-READ-CT     PIC S9(9) COMP VALUE 0.
002340     05  WK-PURCHASE-WRITE-CT    PIC S9(9) COMP VALUE 0.
002350     05  FILLER                  PIC X(10) VALUE SPACES.
002360 01  WK-EXTRACT-COUNTS-X REDEFINES WK-EXTRACT-COUNTS PIC X(50).
002370*
002380* Current-row timestamp, set before the match test on every pass
002390* so an operator reading a core dump mid-run can see what the
002400* program was comparing PC-FROM-MS/PC-TO-MS against.
002410*
002420 01  WK-CURRENT-ROW-TS           PIC 9(15) COMP VALUE 0.
002430 01  WK-CURRENT-ROW-TS-X REDEFINES WK-CURRENT-ROW-TS PIC X(8).
002440*
002450 77  WK-MATCH-SW                 PIC X     VALUE 'N'.
002460     88  WK-ROW-MATCHES                   VALUE 'Y'.
002470*
002480 PROCEDURE DIVISION.
002490*
002500 000-MAIN.
002510     DISPLAY 'EVTEXT1 STARTED - SHOP/RANGE EXTRACT'.
002520     PERFORM 050-READ-PARMCARD.
002530     PERFORM 100-EXTRACT-SEARCH-EVENTS.
002540     PERFORM 200-EXTRACT-CART-EVENTS.
002550     PERFORM 300-EXTRACT-CLICK-EVENTS.
002560     PERFORM 400-EXTRACT-BUYNOW-EVENTS.
002570     PERFORM 500-EXTRACT-PURCHASE-EVENTS.
002580     DISPLAY 'EVTEXT1 ENDED - SHOP: ' PC-SHOP-ID.
002590     GOBACK.
002600*
002610***************************************************************
002620* 050 - the control card is one record: SHOP-ID, FROM-MS, TO-MS.
002630* A leading '*' marks a comment card, this shop's usual way of
002640* letting a test deck carry notes - not expected in production.
002650***************************************************************
002660 050-READ-PARMCARD.
002670     OPEN INPUT PARMCARD-FILE.
002680     READ PARMCARD-FILE
002690         AT END
002700             DISPLAY 'NO PARMCARD SUPPLIED. ENDING RUN.'
002710             MOVE 16 TO RETURN-CODE.
002720     IF PC-IS-COMMENT
002730         DISPLAY 'PARMCARD IS A COMMENT CARD. ENDING RUN.'
002740         MOVE 16 TO RETURN-CODE.
002750     CLOSE PARMCARD-FILE.
002760*
002770***************************************************************
002780* 100 series - SEARCH-EVENT-FILE extract pass.
002790***************************************************************
002800 100-EXTRACT-SEARCH-EVENTS.
002810     OPEN INPUT  SEARCH-EVENT-FILE
002820          OUTPUT SEARCH-EVENT-EXTRACT.
002830     IF NOT WK-SEARCH-OK
002840         DISPLAY 'ERROR OPENING SEARCH-EVENT-FILE. RC:'
002850                  WK-SEARCH-STATUS
002860         MOVE 16 TO RETURN-CODE
002870         MOVE 'Y' TO WK-SEARCH-EOF
002880         GO TO 100-EXIT.
002890     PERFORM 110-EXTRACT-SEARCH-ROW THRU 110-EXIT
002900         UNTIL WK-SEARCH-AT-EOF.
002910     CLOSE SEARCH-EVENT-FILE SEARCH-EVENT-EXTRACT.
002920 100-EXIT.
002930     EXIT.
002940*
002950 110-EXTRACT-SEARCH-ROW.
002960     READ SEARCH-EVENT-FILE
002970         AT END MOVE 'Y' TO WK-SEARCH-EOF.
002980     IF WK-SEARCH-AT-EOF
002990         GO TO 110-EXIT.
003000     ADD 1 TO WK-SEARCH-READ-CT.
003010     MOVE SE-TIMESTAMP-MS TO WK-CURRENT-ROW-TS.
003020     MOVE 'N' TO WK-MATCH-SW.
003030     IF SE-SHOP-ID = PC-SHOP-ID
003040             AND SE-TIMESTAMP-MS >= PC-FROM-MS
003050             AND SE-TIMESTAMP-MS <= PC-TO-MS
003060         MOVE 'Y' TO WK-MATCH-SW.
003070     IF WK-ROW-MATCHES
003080         MOVE SE-SEARCH-EVENT TO SX-SEARCH-EVENT-X
003090         WRITE SX-SEARCH-EVENT-X
003100         ADD 1 TO WK-SEARCH-WRITE-CT.
003110 110-EXIT.
003120     EXIT.
003130*
003140***************************************************************
003150* 200 series - CART-EVENT-FILE extract pass.
003160***************************************************************
003170 200-EXTRACT-CART-EVENTS.
003180     OPEN INPUT  CART-EVENT-FILE
003190          OUTPUT CART-EVENT-EXTRACT.
003200     IF NOT WK-CART-OK
003210         DISPLAY 'ERROR OPENING CART-EVENT-FILE. RC:'
003220                  WK-CART-STATUS
003230         MOVE 16 TO RETURN-CODE
003240         MOVE 'Y' TO WK-CART-EOF
003250         GO TO 200-EXIT.
003260     PERFORM 210-EXTRACT-CART-ROW THRU 210-EXIT
003270         UNTIL WK-CART-AT-EOF.
003280     CLOSE CART-EVENT-FILE CART-EVENT-EXTRACT.
003290 200-EXIT.
003300     EXIT.
003310*
003320 210-EXTRACT-CART-ROW.
003330     READ CART-EVENT-FILE
003340         AT END MOVE 'Y' TO WK-CART-EOF.
003350     IF WK-CART-AT-EOF
003360         GO TO 210-EXIT.
003370     ADD 1 TO WK-CART-READ-CT.
003380     MOVE ACE-TIMESTAMP-MS TO WK-CURRENT-ROW-TS.
003390     MOVE 'N' TO WK-MATCH-SW.
003400     IF ACE-SHOP-ID = PC-SHOP-ID
003410             AND ACE-TIMESTAMP-MS >= PC-FROM-MS
003420             AND ACE-TIMESTAMP-MS <= PC-TO-MS
003430         MOVE 'Y' TO WK-MATCH-SW.
003440     IF WK-ROW-MATCHES
003450         MOVE ACE-ADD-TO-CART-EVENT TO AX-CART-EVENT-X
003460         WRITE AX-CART-EVENT-X
003470         ADD 1 TO WK-CART-WRITE-CT.
003480 210-EXIT.
003490     EXIT.
003500*
003510***************************************************************
003520* 300 series - CLICK-EVENT-FILE extract pass.
003530***************************************************************
003540 300-EXTRACT-CLICK-EVENTS.
003550     OPEN INPUT  CLICK-EVENT-FILE
003560          OUTPUT CLICK-EVENT-EXTRACT.
003570     IF NOT WK-CLICK-OK
003580         DISPLAY 'ERROR OPENING CLICK-EVENT-FILE. RC:'
003590                  WK-CLICK-STATUS
003600         MOVE 16 TO RETURN-CODE
003610         MOVE 'Y' TO WK-CLICK-EOF
003620         GO TO 300-EXIT.
003630     PERFORM 310-EXTRACT-CLICK-ROW THRU 310-EXIT
003640         UNTIL WK-CLICK-AT-EOF.
003650     CLOSE CLICK-EVENT-FILE CLICK-EVENT-EXTRACT.
003660 300-EXIT.
003670     EXIT.
003680*
003690 310-EXTRACT-CLICK-ROW.
003700     READ CLICK-EVENT-FILE
003710         AT END MOVE 'Y' TO WK-CLICK-EOF.
003720     IF WK-CLICK-AT-EOF
003730         GO TO 310-EXIT.
003740     ADD 1 TO WK-CLICK-READ-CT.
003750     MOVE PCE-TIMESTAMP-MS TO WK-CURRENT-ROW-TS.
003760     MOVE 'N' TO WK-MATCH-SW.
003770     IF PCE-SHOP-ID = PC-SHOP-ID
003780             AND PCE-TIMESTAMP-MS >= PC-FROM-MS
003790             AND PCE-TIMESTAMP-MS <= PC-TO-MS
003800         MOVE 'Y' TO WK-MATCH-SW.
003810     IF WK-ROW-MATCHES
003820         MOVE PCE-PRODUCT-CLICK-EVENT TO PX-CLICK-EVENT-X
003830         WRITE PX-CLICK-EVENT-X
003840         ADD 1 TO WK-CLICK-WRITE-CT.
003850 310-EXIT.
003860     EXIT.
003870*
003880***************************************************************
003890* 400 series - BUYNOW-EVENT-FILE extract pass.
003900***************************************************************
003910 400-EXTRACT-BUYNOW-EVENTS.
003920     OPEN INPUT  BUYNOW-EVENT-FILE
003930          OUTPUT BUYNOW-EVENT-EXTRACT.
003940     IF NOT WK-BUYNOW-OK
003950         DISPLAY 'ERROR OPENING BUYNOW-EVENT-FILE. RC:'
003960                  WK-BUYNOW-STATUS
003970         MOVE 16 TO RETURN-CODE
003980         MOVE 'Y' TO WK-BUYNOW-EOF
003990         GO TO 400-EXIT.
004000     PERFORM 410-EXTRACT-BUYNOW-ROW THRU 410-EXIT
004010         UNTIL WK-BUYNOW-AT-EOF.
004020     CLOSE BUYNOW-EVENT-FILE BUYNOW-EVENT-EXTRACT.
004030 400-EXIT.
004040     EXIT.
004050*
004060 410-EXTRACT-BUYNOW-ROW.
004070     READ BUYNOW-EVENT-FILE
004080         AT END MOVE 'Y' TO WK-BUYNOW-EOF.
004090     IF WK-BUYNOW-AT-EOF
004100         GO TO 410-EXIT.
004110     ADD 1 TO WK-BUYNOW-READ-CT.
004120     MOVE BNE-TIMESTAMP-MS TO WK-CURRENT-ROW-TS.
004130     MOVE 'N' TO WK-MATCH-SW.
004140     IF BNE-SHOP-ID = PC-SHOP-ID
004150             AND BNE-TIMESTAMP-MS >= PC-FROM-MS
004160             AND BNE-TIMESTAMP-MS <= PC-TO-MS
004170         MOVE 'Y' TO WK-MATCH-SW.
004180     IF WK-ROW-MATCHES
004190         MOVE BNE-BUY-NOW-CLICK-EVENT TO BX-BUYNOW-EVENT-X
004200         WRITE BX-BUYNOW-EVENT-X
004210         ADD 1 TO WK-BUYNOW-WRITE-CT.
004220 410-EXIT.
004230     EXIT.
004240*
004250***************************************************************
004260* 500 series - PURCHASE-EVENT-FILE extract pass.
004270***************************************************************
004280 500-EXTRACT-PURCHASE-EVENTS.
004290     OPEN INPUT  PURCHASE-EVENT-FILE
004300          OUTPUT PURCHASE-EVENT-EXTRACT.
004310     IF NOT WK-PURCHASE-OK
004320         DISPLAY 'ERROR OPENING PURCHASE-EVENT-FILE. RC:'
004330                  WK-PURCHASE-STATUS
004340         MOVE 16 TO RETURN-CODE
004350         MOVE 'Y' TO WK-PURCHASE-EOF
004360         GO TO 500-EXIT.
004370     PERFORM 510-EXTRACT-PURCHASE-ROW THRU 510-EXIT
004380         UNTIL WK-PURCHASE-AT-EOF.
004390     CLOSE PURCHASE-EVENT-FILE PURCHASE-EVENT-EXTRACT.
004400 500-EXIT.
004410     EXIT.
004420*
004430 510-EXTRACT-PURCHASE-ROW.
004440     READ PURCHASE-EVENT-FILE
004450         AT END MOVE 'Y' TO WK-PURCHASE-EOF.
004460     IF WK-PURCHASE-AT-EOF
004470         GO TO 510-EXIT.
004480     ADD 1 TO WK-PURCHASE-READ-CT.
004490     MOVE PE-TIMESTAMP-MS TO WK-CURRENT-ROW-TS.
004500     MOVE 'N' TO WK-MATCH-SW.
004510     IF PE-SHOP-ID = PC-SHOP-ID
004520             AND PE-TIMESTAMP-MS >= PC-FROM-MS
004530             AND PE-TIMESTAMP-MS <= PC-TO-MS
004540         MOVE 'Y' TO WK-MATCH-SW.
004550     IF WK-ROW-MATCHES
004560         MOVE PE-PURCHASE-EVENT TO RX-PURCHASE-EVENT-X
004570         WRITE RX-PURCHASE-EVENT-X
004580         ADD 1 TO WK-PURCHASE-WRITE-CT.
004590 510-EXIT.
004600     EXIT.
