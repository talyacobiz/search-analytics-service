000100*--------------------------------------------------------------*
000110*                                                              *
000120*      EVTWORK.cpy                                             *
000130*      SHOPLINE EDP CENTER - Merchandise Inquiry Analytics      *
000140*                                                              *
000150*--------------------------------------------------------------*
000160*
000170* Common working-storage block shared by the three analytics
000180* batch drivers (EVTSUM1, EVTEXT1, EVTBKF1). Kept in one copy
000190* book, NACWLITS-fashion, so a change to a switch or a file
000200* status value only has to be made once.
000210*
000220 01  WK-COMMON-FIELDS.
000230     05  WK-RUN-DATE.
000240         10  WK-RUN-YY           PIC 9(2).
000250         10  WK-RUN-MM           PIC 9(2).
000260         10  WK-RUN-DD           PIC 9(2).
000270     05  WK-RUN-DATE-X REDEFINES WK-RUN-DATE PIC X(6).
000280     05  FILLER                  PIC X(10) VALUE SPACES.
000290*
000300* End-of-file and qualifying-row switches, one pair per event
000310* file that any of the three drivers may have open at once.
000320*
000330     05  WK-SEARCH-EOF           PIC X     VALUE 'N'.
000340         88  WK-SEARCH-AT-EOF              VALUE 'Y'.
000350     05  WK-CART-EOF             PIC X     VALUE 'N'.
000360         88  WK-CART-AT-EOF                VALUE 'Y'.
000370     05  WK-PURCHASE-EOF         PIC X     VALUE 'N'.
000380         88  WK-PURCHASE-AT-EOF            VALUE 'Y'.
000390     05  WK-CLICK-EOF            PIC X     VALUE 'N'.
000400         88  WK-CLICK-AT-EOF               VALUE 'Y'.
000410     05  WK-BUYNOW-EOF           PIC X     VALUE 'N'.
000420         88  WK-BUYNOW-AT-EOF              VALUE 'Y'.
000430*
000440* Standard two-byte file-status fields, this shop's usual test
000450* ('00' = OK, '10' = end of file, anything else is an I/O error
000460* that aborts the step with a non-zero RETURN-CODE).
000470*
000480     05  WK-FILE-STATUS.
000490         10  WK-SEARCH-STATUS    PIC X(2)  VALUE SPACES.
000500             88  WK-SEARCH-OK              VALUE '00'.
000510             88  WK-SEARCH-EOF-CODE        VALUE '10'.
000520         10  WK-CART-STATUS      PIC X(2)  VALUE SPACES.
000530             88  WK-CART-OK                VALUE '00'.
000540             88  WK-CART-EOF-CODE          VALUE '10'.
000550         10  WK-PURCHASE-STATUS  PIC X(2)  VALUE SPACES.
000560             88  WK-PURCHASE-OK            VALUE '00'.
000570             88  WK-PURCHASE-EOF-CODE      VALUE '10'.
000580         10  WK-CLICK-STATUS     PIC X(2)  VALUE SPACES.
000590             88  WK-CLICK-OK               VALUE '00'.
000600             88  WK-CLICK-EOF-CODE         VALUE '10'.
000610         10  WK-BUYNOW-STATUS    PIC X(2)  VALUE SPACES.
000620             88  WK-BUYNOW-OK              VALUE '00'.
000630             88  WK-BUYNOW-EOF-CODE        VALUE '10'.
000640         10  WK-OUT-STATUS       PIC X(2)  VALUE SPACES.
000650             88  WK-OUT-OK                 VALUE '00'.
000660*
000670* CUTOFF-MS is the fixed literal cutoff used by the backfill
000680* job (2026-02-08T00:00:00Z) - declared once here so EVTBKF1
000690* does not carry the magic number in more than one place.
000700*
000710     05  WK-CUTOFF-MS            PIC 9(15) COMP
000720                                 VALUE 1770508800000.
