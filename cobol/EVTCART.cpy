000100*--------------------------------------------------------------*
000110*                                                              *
000120*      EVTCART.cpy                                             *
000130*      SHOPLINE EDP CENTER - Merchandise Inquiry Analytics      *
000140*                                                              *
000150*--------------------------------------------------------------*
000160*
000170* Layout of one ADD-TO-CART-EVENT row - a shopper placed a
000180* catalog item into the basket. ACE-SEARCH-ID, when present,
000190* ties the basket add back to the inquiry that surfaced the
000200* item; EVTSUM1 uses ACE-SESSION-ID and ACE-PRODUCT-ID (not
000210* ACE-SEARCH-ID) to decide whether the add-to-cart qualifies,
000220* per the add-to-cart qualification rule.
000230*
000240 01  ACE-ADD-TO-CART-EVENT.
000250     05  ACE-ID                  PIC 9(10).
000260     05  ACE-SHOP-ID             PIC X(20).
000270     05  ACE-CLIENT-ID           PIC X(20).
000280     05  ACE-SESSION-ID          PIC X(20).
000290     05  ACE-PRODUCT-ID          PIC X(20).
000300     05  ACE-SEARCH-ID           PIC X(20).
000310     05  ACE-TIMESTAMP-MS        PIC 9(15).
000320     05  ACE-PRICE               PIC S9(9)V99.
000330     05  ACE-CURRENCY            PIC X(3).
000340     05  ACE-SEARCH-GROUP        PIC 9(1).
000350     05  FILLER                  PIC X(10) VALUE SPACES.
