000100*--------------------------------------------------------------*
000110*                                                              *
000120*      EVTCLIK.cpy                                             *
000130*      SHOPLINE EDP CENTER - Merchandise Inquiry Analytics      *
000140*                                                              *
000150*--------------------------------------------------------------*
000160*
000170* Layout of one PRODUCT-CLICK-EVENT row - a shopper opened a
000180* single catalog item off a result list. Carried through the
000190* full-extract job (EVTEXT1) unmodified; not read by EVTSUM1.
000200*
000210 01  PCE-PRODUCT-CLICK-EVENT.
000220     05  PCE-ID                  PIC 9(10).
000230     05  PCE-SHOP-ID             PIC X(20).
000240     05  PCE-CUSTOMER-ID         PIC X(20).
000250     05  PCE-SESSION-ID          PIC X(20).
000260     05  PCE-PRODUCT-ID          PIC X(20).
000270     05  PCE-SEARCH-ID           PIC X(20).
000280     05  PCE-TIMESTAMP-MS        PIC 9(15).
000290     05  PCE-SEARCH-GROUP        PIC 9(1).
000300     05  FILLER                  PIC X(4)  VALUE SPACES.
