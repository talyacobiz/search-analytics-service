000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    CURCNV1.
000120 AUTHOR.        L FENG.
000130 INSTALLATION.  SHOPLINE EDP CENTER.
000140 DATE-WRITTEN.  FEBRUARY 1995.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL EDP USE ONLY.
000170*
000180*--------------------------------------------------------------*
000190*                                                              *
000200*      CURCNV1.cbl                                             *
000210*      SHOPLINE EDP CENTER - Merchandise Inquiry Analytics      *
000220*                                                              *
000230*--------------------------------------------------------------*
000240*
000250*    DESCRIPTION
000260*
000270* CALLed subroutine providing currency conversion to EUR for
000280* reporting steps that carry foreign-currency amounts (today,
000290* that is EVTSUM1's sanity-check total). EUR is the identity
000300* currency. Any other code is looked up in the static fallback
000310* rate table CURRATE; a code not found there converts at 1.0,
000320* i.e. is treated as already EUR. There has never been a live
000330* rate feed on this shop's batch side - that is strictly an
000340* on-line-service concern - so the static table is not a
000350* fallback for us, it is the only table there is.
000360*
000370***************************************************************
000380*     AMENDMENT HISTORY
000390*
000400*      DATE         AUTHOR          DESCRIPTION
000410*      02/09/95     L FENG          ORIGINAL BUILD, CR-0705.
000420*                                   RATES FOR USD/GBP/NIS/ILS
000430*                                   KEYED FROM TREASURY'S
000440*                                   QUARTERLY RATE MEMO.
000450*      11/24/98     P SAWICKI       Y2K REVIEW - NO DATE FIELDS
000460*                                   IN THIS MODULE. NO CHANGE
000470*                                   REQUIRED. TKT-1291.
000480*      01/15/26     A REYES         RATE TABLE MOVED TO ITS OWN
000490*                                   COPYBOOK (CURRATE) SO THE
000500*                                   SEARCH-GROUP PROJECT'S
000510*                                   REPORTING WORK COULD SHARE
000520*                                   IT WITHOUT DUPLICATING THE
000530*                                   LITERALS. NO RATE VALUES
000540*                                   CHANGED. TKT-2944.
000550*
000560***************************************************************
000570*     CALLED BY
000580*
000590*     EVTSUM1 - once per run, to convert AS-TOTAL-REVENUE to its
000600*               EUR equivalent for the operator run-log line.
000610*
000620***************************************************************
000630*     COPYBOOKS
000640*
000650*     CURRATE - the static fallback currency-rate table.
000660*
000670***************************************************************
000680*
000690 ENVIRONMENT DIVISION.
000700 INPUT-OUTPUT SECTION.
000710*
000720 DATA DIVISION.
000730*
000740 WORKING-STORAGE SECTION.
000750*
000760 01  WS-FIELDS.
000770     05  WS-PROGRAM-STATUS       PIC X(30)    VALUE SPACES.
000780     05  WS-RATE-FOUND-SW        PIC X        VALUE 'N'.
000790         88  WS-RATE-FOUND                 VALUE 'Y'.
000800     05  WS-LOOP-COUNT            PIC S9(4)   COMP VALUE 0.
000810     05  WS-LOOP-COUNT-X REDEFINES WS-LOOP-COUNT PIC X(2).
000820     05  FILLER                  PIC X(10)    VALUE SPACES.
000830*
000840     COPY CURRATE.
000850*
000860 LINKAGE SECTION.
000870*
000880 01  CC-REQUEST.
000890     05  CC-AMOUNT-IN            PIC S9(9)V99  COMP-3.
000900     05  CC-AMOUNT-IN-X REDEFINES CC-AMOUNT-IN PIC X(06).
000910     05  CC-CURRENCY-IN          PIC X(3).
000920     05  CC-AMOUNT-OUT           PIC S9(9)V99  COMP-3.
000930     05  CC-AMOUNT-OUT-X REDEFINES CC-AMOUNT-OUT PIC X(06).
000940     05  CC-RATE-USED            PIC S9(3)V9(4).
000950     05  CC-RATE-USED-X REDEFINES CC-RATE-USED PIC X(7).
000960     05  FILLER                  PIC X(05).
000970*
000980 PROCEDURE DIVISION USING CC-REQUEST.
000990*
001000 000-MAIN.
001010     MOVE 'CURCNV1 STARTED' TO WS-PROGRAM-STATUS.
001020     MOVE 'N' TO WS-RATE-FOUND-SW.
001030     IF CC-CURRENCY-IN = 'EUR'
001040         MOVE CC-AMOUNT-IN TO CC-AMOUNT-OUT
001050         MOVE 1.0000       TO CC-RATE-USED
001060     ELSE
001070         PERFORM 100-LOOKUP-RATE
001080         PERFORM 200-CONVERT-AMOUNT.
001090     MOVE 'CURCNV1 ENDED' TO WS-PROGRAM-STATUS.
001100     GOBACK.
001110*
001120***************************************************************
001130* SEARCH ALL against the ascending CR-CODE key - the table is
001140* built and kept in CR-CODE order for exactly this lookup. A
001150* code not on the table is not an error here - it just means
001160* CC-RATE-USED stays at its pass-through default of 1.0.
001170***************************************************************
001180 100-LOOKUP-RATE.
001190     MOVE 'LOOKING UP CURRENCY RATE' TO WS-PROGRAM-STATUS.
001200     MOVE 1.0000 TO CC-RATE-USED.
001210     SEARCH ALL CR-RATE-ENTRY
001220         AT END
001230             CONTINUE
001240         WHEN CR-CODE (CR-IDX) = CC-CURRENCY-IN
001250             MOVE CR-RATE-TO-EUR (CR-IDX) TO CC-RATE-USED
001260             MOVE 'Y' TO WS-RATE-FOUND-SW.
001270*
001280***************************************************************
001290* Conversion rule: result = amount / rate-per-EUR, ROUNDED to
001300* 2 decimals, round-half-up.
001310***************************************************************
001320 200-CONVERT-AMOUNT.
001330     MOVE 'CONVERTING AMOUNT TO EUR' TO WS-PROGRAM-STATUS.
001340     COMPUTE CC-AMOUNT-OUT ROUNDED =
001350         CC-AMOUNT-IN / CC-RATE-USED.
