000100*--------------------------------------------------------------*
000110*                                                              *
000120*      EVTPURC.cpy                                             *
000130*      SHOPLINE EDP CENTER - Merchandise Inquiry Analytics      *
000140*                                                              *
000150*--------------------------------------------------------------*
000160*
000170* Layout of one PURCHASE-EVENT row - a completed order. The
000180* product id list is the same OCCURS-20/occurrence-count shape
000190* as SEARCH-EVENT. PE-TOTAL-AMOUNT and PE-CURRENCY are the
000200* figures EVTSUM1 sums into AS-TOTAL-REVENUE.
000210*
000220 01  PE-PURCHASE-EVENT.
000230     05  PE-ID                   PIC 9(10).
000240     05  PE-SHOP-ID              PIC X(20).
000250     05  PE-CUSTOMER-ID          PIC X(20).
000260     05  PE-SESSION-ID           PIC X(20).
000270     05  PE-PRODUCT-COUNT        PIC 9(3).
000280     05  PE-PRODUCT-IDS-TABLE.
000290         10  PE-PRODUCT-IDS      PIC X(20) OCCURS 20 TIMES.
000300     05  PE-TOTAL-AMOUNT         PIC S9(9)V99.
000310     05  PE-CURRENCY             PIC X(3).
000320     05  PE-TIMESTAMP-MS         PIC 9(15).
000330     05  PE-SEARCH-GROUP         PIC 9(1).
000340     05  FILLER                  PIC X(7)  VALUE SPACES.
