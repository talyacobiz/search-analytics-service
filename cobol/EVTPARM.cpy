000100*--------------------------------------------------------------*
000110*                                                              *
000120*      EVTPARM.cpy                                             *
000130*      SHOPLINE EDP CENTER - Merchandise Inquiry Analytics      *
000140*                                                              *
000150*--------------------------------------------------------------*
000160*
000170* Run-parameter control card, read once at the top of EVTSUM1
000180* and EVTEXT1 from PARMCARD (SYSIN). Carries the shop identifier
000190* and the report window, epoch-millisecond style, exactly as the
000200* on-line inquiry network hands them to the nightly extract.
000210*
000220* Kept as one fixed-length control record with a REDEFINES for
000230* the numeric parms, the house convention for control cards that
000240* mix alpha fields with figures this shop needs to test in COMP.
000250*
000260 01  PC-PARM-CARD.
000270     05  PC-COMMENT-FLAG         PIC X.
000280         88  PC-IS-COMMENT                VALUE '*'.
000290     05  PC-SHOP-ID              PIC X(20).
000300     05  PC-FROM-MS              PIC 9(15).
000310     05  PC-TO-MS                PIC 9(15).
000320     05  FILLER                  PIC X(25) VALUE SPACES.
