000100*--------------------------------------------------------------*
000110*                                                              *
000120*      EVTSRCH.cpy                                             *
000130*      SHOPLINE EDP CENTER - Merchandise Inquiry Analytics      *
000140*                                                              *
000150*--------------------------------------------------------------*
000160*
000170* Layout of one SEARCH-EVENT row - a single merchandise inquiry
000180* captured off the on-line catalog terminal network. SE-QUERY is
000190* the shopper's typed-in search text, truncated to 80 characters
000200* by the capture front end before it ever reaches this file.
000210* SE-PRODUCT-IDS is the set of catalog item numbers the inquiry
000220* returned, SE-PRODUCT-COUNT tells how many of the 20 slots are
000230* actually populated.
000240*
000250 01  SE-SEARCH-EVENT.
000260     05  SE-ID                   PIC 9(10).
000270     05  SE-SHOP-ID              PIC X(20).
000280     05  SE-SEARCH-ID            PIC X(20).
000290     05  SE-CUSTOMER-ID          PIC X(20).
000300     05  SE-SESSION-ID           PIC X(20).
000310     05  SE-QUERY                PIC X(80).
000320     05  SE-PRODUCT-COUNT        PIC 9(3).
000330     05  SE-PRODUCT-IDS-TABLE.
000340         10  SE-PRODUCT-IDS      PIC X(20) OCCURS 20 TIMES.
000350     05  SE-TIMESTAMP-MS         PIC 9(15).
000360*
000370* SE-SEARCH-GROUP classifies the inquiry as AI-assisted search
000380* (1) or not-yet-classified (0). The backfill job EVTBKF1 sets
000390* this field to 1 on historical rows dated before the 2026-02-08
000400* cut-over; 0 means "unset", COBOL having no null.
000410*
000420     05  SE-SEARCH-GROUP         PIC 9(1).
000430     05  FILLER                  PIC X(11) VALUE SPACES.
