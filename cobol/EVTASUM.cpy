000100*--------------------------------------------------------------*
000110*                                                              *
000120*      EVTASUM.cpy                                             *
000130*      SHOPLINE EDP CENTER - Merchandise Inquiry Analytics      *
000140*                                                              *
000150*--------------------------------------------------------------*
000160*
000170* Output layout of the single ANALYTICS-SUMMARY-OUT record
000180* produced by EVTSUM1 for a shop/range request - counts, revenue,
000190* conversion rate, the six period-over-period percent changes,
000200* and the qualifying add-to-cart amount figures.
000210*
000220 01  AS-ANALYTICS-SUMMARY.
000230     05  AS-SHOP-ID                    PIC X(20).
000240     05  AS-TOTAL-SEARCHES             PIC 9(9).
000250     05  AS-TOTAL-ADD-TO-CART          PIC 9(9).
000260     05  AS-TOTAL-PURCHASES            PIC 9(9).
000270     05  AS-TOTAL-REVENUE              PIC S9(9)V99.
000280     05  AS-CONVERSION-RATE            PIC S9(3)V9.
000290     05  AS-SEARCHES-CHANGE-PCT        PIC S9(5)V9.
000300     05  AS-ADD-TO-CART-CHANGE-PCT     PIC S9(5)V9.
000310     05  AS-PURCHASES-CHANGE-PCT       PIC S9(5)V9.
000320     05  AS-REVENUE-CHANGE-PCT         PIC S9(5)V9.
000330     05  AS-CONV-CHANGE-PCT            PIC S9(5)V9.
000340     05  AS-TOTAL-ADD-TO-CART-AMT      PIC S9(9)V99.
000350     05  AS-PREV-ADD-TO-CART-AMT       PIC S9(9)V99.
000360     05  AS-ADD-TO-CART-AMT-CHANGE-PCT PIC S9(5)V9.
000370     05  AS-CURRENCY                   PIC X(3).
000380     05  FILLER                        PIC X(7) VALUE SPACES.
