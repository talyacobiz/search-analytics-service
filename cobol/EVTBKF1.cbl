000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    EVTBKF1.
000120 AUTHOR.        A REYES.
000130 INSTALLATION.  SHOPLINE EDP CENTER.
000140 DATE-WRITTEN.  JANUARY 1986.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL EDP USE ONLY.
000170*
000180*--------------------------------------------------------------*
000190*                                                              *
000200*      EVTBKF1.cbl                                             *
000210*      SHOPLINE EDP CENTER - Merchandise Inquiry Analytics      *
000220*                                                              *
000230*--------------------------------------------------------------*
000240*
000250*    DESCRIPTION
000260*
000270* One-shot maintenance batch: the SEARCH-GROUP classification
000280* field did not exist on any of the five event files before the
000290* SEARCH-GROUP project, so every row ever captured before the
000300* project's 2026-02-08 cut-over carries SEARCH-GROUP = 0
000310* (unset). This job walks all five files, whole-file, no shop
000320* filter, and sets SEARCH-GROUP = 1 on every row dated before
000330* the cut-over that is still unset. Re-runnable: a row already
000340* at 1 is left untouched, so running this step twice in the same
000350* cycle does no harm. Counts are kept one per file and are not
000360* added together by this job - DATE-WRITTEN on this program
000370* goes back to the original 1986 sequential-rewrite pattern this
000380* shop has used for every whole-file maintenance run since.
000390*
000400***************************************************************
000410*     AMENDMENT HISTORY
000420*
000430*      DATE         AUTHOR          DESCRIPTION
000440*      01/08/86     D MARCHETTI     ORIGINAL BUILD - CUSTOMER
000450*                                   FILE YTD-FLAG MAINTENANCE
000460*                                   RUN, CR-0095 (RETIRED 1993,
000470*                                   SHELL KEPT FOR THE NEXT
000480*                                   WHOLE-FILE MAINTENANCE JOB).
000490*      04/11/93     R OKONJO        RETARGETED AT THE INQUIRY
000500*                                   ARCHIVE PURGE FLAG. CR-0521.
000510*      11/30/98     P SAWICKI       Y2K REVIEW - DATE COMPARES
000520*                                   NOW DONE ON THE FULL
000530*                                   4-DIGIT-YEAR TIMESTAMP, NOT
000540*                                   A 2-DIGIT YEAR. TKT-1293.
000550*      01/22/26     A REYES         REBUILT AS THE SEARCH-GROUP
000560*                                   BACKFILL FOR ALL FIVE EVENT
000570*                                   FILES. CUTOFF FIXED AT
000580*                                   2026-02-08T00:00:00Z PER
000590*                                   THE SEARCH-GROUP PROJECT
000600*                                   PLAN. TKT-2938.
000610*      02/05/26     A REYES         CONFIRMED RE-RUNNABLE -
000620*                                   A ROW ALREADY AT GROUP 1 IS
000630*                                   SKIPPED, NOT RE-COUNTED.
000640*                                   TKT-2951.
000650*
000660***************************************************************
000670*     FILES
000680*
000690*     SEARCH-EVENT-FILE      I-O, rewritten in place
000700*     CART-EVENT-FILE        I-O, rewritten in place
000710*     CLICK-EVENT-FILE       I-O, rewritten in place
000720*     BUYNOW-EVENT-FILE      I-O, rewritten in place
000730*     PURCHASE-EVENT-FILE    I-O, rewritten in place
000740*     BACKFILL-RESULT-FILE   OUTPUT, single record
000750*
000760***************************************************************
000770*     COPYBOOKS
000780*
000790*     EVTWORK - common working storage (switches, statuses,
000800*               the fixed cutoff literal).
000810*     EVTSRCH, EVTCART, EVTCLIK, EVTBUYN, EVTPURC - the five
000820*               event record layouts.
000830*     EVTBKFR - the BACKFILL-RESULT-OUT record layout.
000840*
000850***************************************************************
000860*
000870 ENVIRONMENT DIVISION.
000880 CONFIGURATION SECTION.
000890 SPECIAL-NAMES.
000900     C01 IS TOP-OF-FORM.
000910*
000920 INPUT-OUTPUT SECTION.
000930 FILE-CONTROL.
000940*
000950     SELECT SEARCH-EVENT-FILE
000960         ASSIGN TO SEARCHEV
000970         ORGANIZATION IS LINE SEQUENTIAL
000980         FILE STATUS IS WK-SEARCH-STATUS.
000990*
001000     SELECT CART-EVENT-FILE
001010         ASSIGN TO CARTEV
001020         ORGANIZATION IS LINE SEQUENTIAL
001030         FILE STATUS IS WK-CART-STATUS.
001040*
001050     SELECT CLICK-EVENT-FILE
001060         ASSIGN TO CLICKEV
001070         ORGANIZATION IS LINE SEQUENTIAL
001080         FILE STATUS IS WK-CLICK-STATUS.
001090*
001100     SELECT BUYNOW-EVENT-FILE
001110         ASSIGN TO BUYNOWEV
001120         ORGANIZATION IS LINE SEQUENTIAL
001130         FILE STATUS IS WK-BUYNOW-STATUS.
001140*
001150     SELECT PURCHASE-EVENT-FILE
001160         ASSIGN TO PURCHEV
001170         ORGANIZATION IS LINE SEQUENTIAL
001180         FILE STATUS IS WK-PURCHASE-STATUS.
001190*
001200     SELECT BACKFILL-RESULT-FILE
001210         ASSIGN TO BKFRSLT
001220         ORGANIZATION IS LINE SEQUENTIAL
001230         FILE STATUS IS WK-OUT-STATUS.
001240*
001250 DATA DIVISION.
001260 FILE SECTION.
001270*
001280 FD  SEARCH-EVENT-FILE
001290     LABEL RECORDS ARE STANDARD
001300     RECORDING MODE IS F.
001310     COPY EVTSRCH.
001320*
001330 FD  CART-EVENT-FILE
001340     LABEL RECORDS ARE STANDARD
001350     RECORDING MODE IS F.
001360     COPY EVTCART.
001370*
001380 FD  CLICK-EVENT-FILE
001390     LABEL RECORDS ARE STANDARD
001400     RECORDING MODE IS F.
001410     COPY EVTCLIK.
001420*
001430 FD  BUYNOW-EVENT-FILE
001440     LABEL RECORDS ARE STANDARD
001450     RECORDING MODE IS F.
001460     COPY EVTBUYN.
001470*
001480 FD  PURCHASE-EVENT-FILE
001490     LABEL RECORDS ARE STANDARD
001500     RECORDING MODE IS F.
001510     COPY EVTPURC.
001520*
001530 FD  BACKFILL-RESULT-FILE
001540     LABEL RECORDS ARE STANDARD
001550     RECORDING MODE IS F.
001560     COPY EVTBKFR.
001570*
001580 WORKING-STORAGE SECTION.
001590*
001600 01  WS-DEBUG-DETAILS.
001610     05  FILLER                  PIC X(32)
001620         VALUE 'EVTBKF1-------WORKING STORAGE  '.
001630     05  WS-PROGRAM-STATUS       PIC X(30)   VALUE SPACES.
001640*
001650     COPY EVTWORK.
001660*
001670* Per-file updated-row counters, COMP for speed - the five
001680* figures that end up, unsummed, in BACKFILL-RESULT-OUT.
001690*
001700 01  WK-UPDATE-COUNTS.
001710     05  WK-SEARCH-UPD-CT        PIC S9(9) COMP VALUE 0.
001720     05  WK-CART-UPD-CT          PIC S9(9) COMP VALUE 0.
001730     05  WK-CLICK-UPD-CT         PIC S9(9) COMP VALUE 0.
001740     05  WK-BUYNOW-UPD-CT        PIC S9(9) COMP VALUE 0.
001750     05  WK-PURCHASE-UPD-CT      PIC S9(9) COMP VALUE 0.
001760     05  FILLER                  PIC X(05) VALUE SPACES.
001770 01  WK-UPDATE-COUNTS-X REDEFINES WK-UPDATE-COUNTS PIC X(25).
001780*
001790* Alternate views of two fields operators most often have to
001800* eyeball on a dump when a rejected backfill row gets queried -
001810* the eligibility timestamp and the search-group flag itself.
001820*
001830 01  WK-ELIGIBLE-TS              PIC 9(15) COMP VALUE 0.
001840 01  WK-ELIGIBLE-TS-X REDEFINES WK-ELIGIBLE-TS PIC X(8).
001850 01  WK-SEARCH-GRP-FLAG          PIC 9(1)   VALUE 0.
001860 01  WK-SEARCH-GRP-FLAG-X REDEFINES WK-SEARCH-GRP-FLAG PIC X.
001870*
001880 77  WK-ELIGIBLE-SW              PIC X       VALUE 'N'.
001890     88  WK-ELIGIBLE                      VALUE 'Y'.
001900*
001910 PROCEDURE DIVISION.
001920*
001930 000-MAIN.
001940     DISPLAY 'EVTBKF1 STARTED - SEARCH-GROUP BACKFILL'.
001950     PERFORM 100-BACKFILL-SEARCH-EVENTS.
001960     PERFORM 200-BACKFILL-CART-EVENTS.
001970     PERFORM 300-BACKFILL-CLICK-EVENTS.
001980     PERFORM 400-BACKFILL-BUYNOW-EVENTS.
001990     PERFORM 500-BACKFILL-PURCHASE-EVENTS.
002000     PERFORM 600-WRITE-BACKFILL-RESULT.
002010     DISPLAY 'EVTBKF1 ENDED'.
002020     GOBACK.
002030*
002040***************************************************************
002050* 100 series - SEARCH-EVENT-FILE backfill pass.
002060***************************************************************
002070 100-BACKFILL-SEARCH-EVENTS.
002080     OPEN I-O SEARCH-EVENT-FILE.
002090     IF NOT WK-SEARCH-OK
002100         DISPLAY 'ERROR OPENING SEARCH-EVENT-FILE. RC:'
002110                  WK-SEARCH-STATUS
002120         MOVE 16 TO RETURN-CODE
002130         MOVE 'Y' TO WK-SEARCH-EOF
002140         GO TO 100-EXIT.
002150     PERFORM 110-BACKFILL-SEARCH-ROW THRU 110-EXIT
002160         UNTIL WK-SEARCH-AT-EOF.
002170     CLOSE SEARCH-EVENT-FILE.
002180 100-EXIT.
002190     EXIT.
002200*
002210 110-BACKFILL-SEARCH-ROW.
002220     READ SEARCH-EVENT-FILE
002230         AT END MOVE 'Y' TO WK-SEARCH-EOF.
002240     IF WK-SEARCH-AT-EOF
002250         GO TO 110-EXIT.
002260     MOVE SE-TIMESTAMP-MS TO WK-ELIGIBLE-TS.
002270     MOVE SE-SEARCH-GROUP TO WK-SEARCH-GRP-FLAG.
002280     MOVE 'N' TO WK-ELIGIBLE-SW.
002290     IF SE-TIMESTAMP-MS < WK-CUTOFF-MS
002300             AND SE-SEARCH-GROUP = 0
002310         MOVE 'Y' TO WK-ELIGIBLE-SW.
002320     IF WK-ELIGIBLE
002330         MOVE 1 TO SE-SEARCH-GROUP
002340         REWRITE SE-SEARCH-EVENT
002350         ADD 1 TO WK-SEARCH-UPD-CT.
002360 110-EXIT.
002370     EXIT.
002380*
002390***************************************************************
002400* 200 series - CART-EVENT-FILE backfill pass.
002410***************************************************************
002420 200-BACKFILL-CART-EVENTS.
002430     OPEN I-O CART-EVENT-FILE.
002440     IF NOT WK-CART-OK
002450         DISPLAY 'ERROR OPENING CART-EVENT-FILE. RC:'
002460                  WK-CART-STATUS
002470         MOVE 16 TO RETURN-CODE
002480         MOVE 'Y' TO WK-CART-EOF
002490         GO TO 200-EXIT.
002500     PERFORM 210-BACKFILL-CART-ROW THRU 210-EXIT
002510         UNTIL WK-CART-AT-EOF.
002520     CLOSE CART-EVENT-FILE.
002530 200-EXIT.
002540     EXIT.
002550*
002560 210-BACKFILL-CART-ROW.
002570     READ CART-EVENT-FILE
002580         AT END MOVE 'Y' TO WK-CART-EOF.
002590     IF WK-CART-AT-EOF
002600         GO TO 210-EXIT.
002610     MOVE ACE-TIMESTAMP-MS TO WK-ELIGIBLE-TS.
002620     MOVE ACE-SEARCH-GROUP TO WK-SEARCH-GRP-FLAG.
002630     MOVE 'N' TO WK-ELIGIBLE-SW.
002640     IF ACE-TIMESTAMP-MS < WK-CUTOFF-MS
002650             AND ACE-SEARCH-GROUP = 0
002660         MOVE 'Y' TO WK-ELIGIBLE-SW.
002670     IF WK-ELIGIBLE
002680         MOVE 1 TO ACE-SEARCH-GROUP
002690         REWRITE ACE-ADD-TO-CART-EVENT
002700         ADD 1 TO WK-CART-UPD-CT.
002710 210-EXIT.
002720     EXIT.
002730*
002740***************************************************************
002750* 300 series - CLICK-EVENT-FILE backfill pass.
002760***************************************************************
002770 300-BACKFILL-CLICK-EVENTS.
002780     OPEN I-O CLICK-EVENT-FILE.
002790     IF NOT WK-CLICK-OK
002800         DISPLAY 'ERROR OPENING CLICK-EVENT-FILE. RC:'
002810                  WK-CLICK-STATUS
002820         MOVE 16 TO RETURN-CODE
002830         MOVE 'Y' TO WK-CLICK-EOF
002840         GO TO 300-EXIT.
002850     PERFORM 310-BACKFILL-CLICK-ROW THRU 310-EXIT
002860         UNTIL WK-CLICK-AT-EOF.
002870     CLOSE CLICK-EVENT-FILE.
002880 300-EXIT.
002890     EXIT.
002900*
002910 310-BACKFILL-CLICK-ROW.
002920     READ CLICK-EVENT-FILE
002930         AT END MOVE 'Y' TO WK-CLICK-EOF.
002940     IF WK-CLICK-AT-EOF
002950         GO TO 310-EXIT.
002960     MOVE PCE-TIMESTAMP-MS TO WK-ELIGIBLE-TS.
002970     MOVE PCE-SEARCH-GROUP TO WK-SEARCH-GRP-FLAG.
002980     MOVE 'N' TO WK-ELIGIBLE-SW.
002990     IF PCE-TIMESTAMP-MS < WK-CUTOFF-MS
003000             AND PCE-SEARCH-GROUP = 0
003010         MOVE 'Y' TO WK-ELIGIBLE-SW.
003020     IF WK-ELIGIBLE
003030         MOVE 1 TO PCE-SEARCH-GROUP
003040         REWRITE PCE-PRODUCT-CLICK-EVENT
003050         ADD 1 TO WK-CLICK-UPD-CT.
003060 310-EXIT.
003070     EXIT.
003080*
003090***************************************************************
003100* 400 series - BUYNOW-EVENT-FILE backfill pass.
003110***************************************************************
003120 400-BACKFILL-BUYNOW-EVENTS.
003130     OPEN I-O BUYNOW-EVENT-FILE.
003140     IF NOT WK-BUYNOW-OK
003150         DISPLAY 'ERROR OPENING BUYNOW-EVENT-FILE. RC:'
003160                  WK-BUYNOW-STATUS
003170         MOVE 16 TO RETURN-CODE
003180         MOVE 'Y' TO WK-BUYNOW-EOF
003190         GO TO 400-EXIT.
003200     PERFORM 410-BACKFILL-BUYNOW-ROW THRU 410-EXIT
003210         UNTIL WK-BUYNOW-AT-EOF.
003220     CLOSE BUYNOW-EVENT-FILE.
003230 400-EXIT.
003240     EXIT.
003250*
003260 410-BACKFILL-BUYNOW-ROW.
003270     READ BUYNOW-EVENT-FILE
003280         AT END MOVE 'Y' TO WK-BUYNOW-EOF.
003290     IF WK-BUYNOW-AT-EOF
003300         GO TO 410-EXIT.
003310     MOVE BNE-TIMESTAMP-MS TO WK-ELIGIBLE-TS.
003320     MOVE BNE-SEARCH-GROUP TO WK-SEARCH-GRP-FLAG.
003330     MOVE 'N' TO WK-ELIGIBLE-SW.
003340     IF BNE-TIMESTAMP-MS < WK-CUTOFF-MS
003350             AND BNE-SEARCH-GROUP = 0
003360         MOVE 'Y' TO WK-ELIGIBLE-SW.
003370     IF WK-ELIGIBLE
003380         MOVE 1 TO BNE-SEARCH-GROUP
003390         REWRITE BNE-BUY-NOW-CLICK-EVENT
003400         ADD 1 TO WK-BUYNOW-UPD-CT.
003410 410-EXIT.
003420     EXIT.
003430*
003440***************************************************************
003450* 500 series - PURCHASE-EVENT-FILE backfill pass.
003460***************************************************************
003470 500-BACKFILL-PURCHASE-EVENTS.
003480     OPEN I-O PURCHASE-EVENT-FILE.
003490     IF NOT WK-PURCHASE-OK
003500         DISPLAY 'ERROR OPENING PURCHASE-EVENT-FILE. RC:'
003510                  WK-PURCHASE-STATUS
003520         MOVE 16 TO RETURN-CODE
003530         MOVE 'Y' TO WK-PURCHASE-EOF
003540         GO TO 500-EXIT.
003550     PERFORM 510-BACKFILL-PURCHASE-ROW THRU 510-EXIT
003560         UNTIL WK-PURCHASE-AT-EOF.
003570     CLOSE PURCHASE-EVENT-FILE.
003580 500-EXIT.
003590     EXIT.
003600*
003610 510-BACKFILL-PURCHASE-ROW.
003620     READ PURCHASE-EVENT-FILE
003630         AT END MOVE 'Y' TO WK-PURCHASE-EOF.
003640     IF WK-PURCHASE-AT-EOF
003650         GO TO 510-EXIT.
003660     MOVE PE-TIMESTAMP-MS TO WK-ELIGIBLE-TS.
003670     MOVE PE-SEARCH-GROUP TO WK-SEARCH-GRP-FLAG.
003680     MOVE 'N' TO WK-ELIGIBLE-SW.
003690     IF PE-TIMESTAMP-MS < WK-CUTOFF-MS
003700             AND PE-SEARCH-GROUP = 0
003710         MOVE 'Y' TO WK-ELIGIBLE-SW.
003720     IF WK-ELIGIBLE
003730         MOVE 1 TO PE-SEARCH-GROUP
003740         REWRITE PE-PURCHASE-EVENT
003750         ADD 1 TO WK-PURCHASE-UPD-CT.
003760 510-EXIT.
003770     EXIT.
003780*
003790***************************************************************
003800* 600 series - emit the single BACKFILL-RESULT-OUT record.
003810***************************************************************
003820 600-WRITE-BACKFILL-RESULT.
003830     OPEN OUTPUT BACKFILL-RESULT-FILE.
003840     MOVE WK-SEARCH-UPD-CT   TO BR-SEARCH-UPDATED.
003850     MOVE WK-CART-UPD-CT     TO BR-CART-UPDATED.
003860     MOVE WK-CLICK-UPD-CT    TO BR-CLICK-UPDATED.
003870     MOVE WK-BUYNOW-UPD-CT   TO BR-BUYNOW-UPDATED.
003880     MOVE WK-PURCHASE-UPD-CT TO BR-PURCHASE-UPDATED.
003890     WRITE BR-BACKFILL-RESULT.
003900     CLOSE BACKFILL-RESULT-FILE.
