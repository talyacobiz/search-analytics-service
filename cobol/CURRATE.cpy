000100*--------------------------------------------------------------*
000110*                                                              *
000120*      CURRATE.cpy                                             *
000130*      SHOPLINE EDP CENTER - Merchandise Inquiry Analytics      *
000140*                                                              *
000150*--------------------------------------------------------------*
000160*
000170* Static fallback currency-rate table used by CURCNV1 when no
000180* live rate feed is available - which, on this shop's batch
000190* cycle, is always, the live feed being an on-line-only service.
000200* Units of the currency per 1 EUR. Loaded ASCENDING on CR-CODE,
000210* in two views of the same storage: named VALUE literals first,
000220* then a REDEFINES lays the OCCURS table with its SEARCH ALL key
000230* over that same storage. Each entry keeps a one-byte FILLER pad
000240* so the occurrence matches the rest of this shop's record habits.
000250*
000260 01  CR-RATE-LOAD.
000270     05  FILLER              PIC X(3)        VALUE 'EUR'.
000280     05  FILLER              PIC S9(3)V9(4)   VALUE 1.0000.
000290     05  FILLER              PIC X              VALUE SPACE.
000300     05  FILLER              PIC X(3)        VALUE 'GBP'.
000310     05  FILLER              PIC S9(3)V9(4)   VALUE 0.8500.
000320     05  FILLER              PIC X              VALUE SPACE.
000330     05  FILLER              PIC X(3)        VALUE 'ILS'.
000340     05  FILLER              PIC S9(3)V9(4)   VALUE 4.0000.
000350     05  FILLER              PIC X              VALUE SPACE.
000360     05  FILLER              PIC X(3)        VALUE 'NIS'.
000370     05  FILLER              PIC S9(3)V9(4)   VALUE 4.0000.
000380     05  FILLER              PIC X              VALUE SPACE.
000390     05  FILLER              PIC X(3)        VALUE 'USD'.
000400     05  FILLER              PIC S9(3)V9(4)   VALUE 1.1000.
000410     05  FILLER              PIC X              VALUE SPACE.
000420*
000430 01  CR-CURRENCY-RATE-TABLE REDEFINES CR-RATE-LOAD.
000440     05  CR-RATE-ENTRY OCCURS 5 TIMES
000450                 ASCENDING KEY IS CR-CODE
000460                 INDEXED BY CR-IDX.
000470         10  CR-CODE             PIC X(3).
000480         10  CR-RATE-TO-EUR      PIC S9(3)V9(4).
000490         10  FILLER              PIC X.
