000100*--------------------------------------------------------------*
000110*                                                              *
000120*      EVTBKFR.cpy                                             *
000130*      SHOPLINE EDP CENTER - Merchandise Inquiry Analytics      *
000140*                                                              *
000150*--------------------------------------------------------------*
000160*
000170* Output layout of the single BACKFILL-RESULT-OUT record written
000180* by EVTBKF1 - the per-file row counts updated by the
000190* SEARCH-GROUP backfill, one counter per event file. The five
000200* counters are kept separate and are not summed by the job
000210* itself; a grand total, if wanted, is the caller's business.
000220*
000230 01  BR-BACKFILL-RESULT.
000240     05  BR-SEARCH-UPDATED       PIC 9(9).
000250     05  BR-CART-UPDATED         PIC 9(9).
000260     05  BR-CLICK-UPDATED        PIC 9(9).
000270     05  BR-BUYNOW-UPDATED       PIC 9(9).
000280     05  BR-PURCHASE-UPDATED     PIC 9(9).
000290     05  FILLER                  PIC X(5) VALUE SPACES.
