000100*--------------------------------------------------------------*
000110*                                                              *
000120*      EVTBUYN.cpy                                             *
000130*      SHOPLINE EDP CENTER - Merchandise Inquiry Analytics      *
000140*                                                              *
000150*--------------------------------------------------------------*
000160*
000170* Layout of one BUY-NOW-CLICK-EVENT row - a shopper hit the
000180* buy-now button straight off a result list, bypassing the cart.
000190* Carried through the full-extract job (EVTEXT1) unmodified; not
000200* read by EVTSUM1 (the summary job has no buy-now
000210* figures to report).
000220*
000230 01  BNE-BUY-NOW-CLICK-EVENT.
000240     05  BNE-ID                  PIC 9(10).
000250     05  BNE-SHOP-ID             PIC X(20).
000260     05  BNE-CUSTOMER-ID         PIC X(20).
000270     05  BNE-SESSION-ID          PIC X(20).
000280     05  BNE-PRODUCT-ID          PIC X(20).
000290     05  BNE-TIMESTAMP-MS        PIC 9(15).
000300     05  BNE-SEARCH-GROUP        PIC 9(1).
000310     05  FILLER                  PIC X(4)  VALUE SPACES.
