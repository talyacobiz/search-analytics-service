000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    EVTSUM2.
000120 AUTHOR.        D MARCHETTI.
000130 INSTALLATION.  SHOPLINE EDP CENTER.
000140 DATE-WRITTEN.  MARCH 1986.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL EDP USE ONLY.
000170*
000180*--------------------------------------------------------------*
000190*                                                              *
000200*      EVTSUM2.cbl                                             *
000210*      SHOPLINE EDP CENTER - Merchandise Inquiry Analytics      *
000220*                                                              *
000230*--------------------------------------------------------------*
000240*
000250*    DESCRIPTION
000260*
000270* CALLed subroutine that carries the two pieces of arithmetic
000280* the nightly inquiry-analytics driver (EVTSUM1) needs over and
000290* over: the period-over-period percent-change figure, and the
000300* purchases-to-searches conversion rate. Pulled out of EVTSUM1
000310* in 1991 once the fourth metric asking for the same rounding
000320* logic showed up - one rounding rule maintained in one place
000330* rather than copied into every caller that needs it.
000340*
000350***************************************************************
000360*     AMENDMENT HISTORY
000370*
000380*      DATE         AUTHOR          DESCRIPTION
000390*      03/14/86     D MARCHETTI     ORIGINAL BUILD (INLINE IN
000400*                                   EVTSUM1, CR-0118).
000410*      09/02/91     R OKONJO        SPLIT OUT AS ITS OWN CALLED
000420*                                   SUBROUTINE, CR-0482. ADDED
000430*                                   THE CONVERSION-RATE FUNCTION.
000440*      02/27/95     L FENG          ROUNDING CORRECTED TO
000450*                                   ROUND-HALF-UP AT THE TENTHS
000460*                                   DIGIT PER AUDIT FINDING
000470*                                   CR-0711.
000480*      11/19/98     P SAWICKI       Y2K REVIEW - NO TWO-DIGIT
000490*                                   YEAR FIELDS IN THIS MODULE.
000500*                                   NO CHANGE REQUIRED. TKT-1290.
000510*      06/03/02     P SAWICKI       ZERO-OVER-ZERO CASE NOW
000520*                                   RETURNS 0.0 INSTEAD OF
000530*                                   ABENDING. TKT-1644.
000540*      01/09/26     A REYES         RE-VERIFIED THE SIX PERCENT-
000550*                                   CHANGE FIGURES AND THE
000560*                                   CONVERSION-RATE FIGURE AGAINST
000570*                                   THE SEARCH-GROUP BACKFILL
000580*                                   CHANGE. NO RULE CHANGE.
000590*                                   TKT-2931.
000600*
000610***************************************************************
000620*     CALLED BY
000630*
000640*     EVTSUM1 - once per metric needing a percent change
000650*               (searches, add-to-cart count, purchases,
000660*               revenue, conversion rate, add-to-cart amount)
000670*               and once per conversion-rate figure (current
000680*               and previous period).
000690*
000700***************************************************************
000710*     COPYBOOKS
000720*
000730*     none - the request area is declared locally below.
000740*
000750***************************************************************
000760*
000770 ENVIRONMENT DIVISION.
000780 INPUT-OUTPUT SECTION.
000790*
000800 DATA DIVISION.
000810*
000820 WORKING-STORAGE SECTION.
000830*
000840 01  WS-FIELDS.
000850     05  WS-PROGRAM-STATUS       PIC X(30)      VALUE SPACES.
000860     05  WS-WORK-NUM-1           PIC S9(9)V99   COMP VALUE 0.
000870     05  WS-WORK-NUM-2           PIC S9(9)V99   COMP VALUE 0.
000880     05  FILLER                  PIC X(10)      VALUE SPACES.
000890 01  WS-WORK-NUM-1-X REDEFINES WS-WORK-NUM-1     PIC X(4).
000900 01  WS-WORK-NUM-2-X REDEFINES WS-WORK-NUM-2     PIC X(4).
000910*
000920 LINKAGE SECTION.
000930*
000940* One request area does both jobs this subroutine knows about.
000950* PC-FUNCTION tells EVTSUM2 which rule to apply; PC-PREV/PC-CURR
000960* carry the two input values (previous/current for the
000970* percent-change rule, purchases/searches for the
000980* conversion-rate rule); PC-RESULT is set on return.
000990*
001000 01  PC-REQUEST.
001010     05  PC-FUNCTION             PIC X.
001020         88  PC-PERCENT-CHANGE           VALUE 'P'.
001030         88  PC-CONVERSION-RATE          VALUE 'C'.
001040     05  PC-PREV                 PIC S9(9)V99.
001050     05  PC-CURR                 PIC S9(9)V99.
001060     05  PC-RESULT               PIC S9(5)V9.
001070     05  FILLER                  PIC X(05).
001080 01  PC-RESULT-X REDEFINES PC-RESULT            PIC X(6).
001090*
001100 PROCEDURE DIVISION USING PC-REQUEST.
001110*
001120 000-MAIN.
001130     MOVE 'EVTSUM2 STARTED' TO WS-PROGRAM-STATUS.
001140     IF PC-PERCENT-CHANGE
001150         PERFORM 100-CALC-PERCENT-CHANGE
001160     ELSE IF PC-CONVERSION-RATE
001170         PERFORM 200-CALC-CONVERSION-RATE
001180     ELSE
001190         MOVE 0 TO PC-RESULT.
001200     MOVE 'EVTSUM2 ENDED'   TO WS-PROGRAM-STATUS.
001210     GOBACK.
001220*
001230***************************************************************
001240* Percent-change rule: PREV=0/CURR=0 -> 0.0; PREV=0/CURR<>0 ->
001250* 100.0; otherwise ROUND(((CURR-PREV)/PREV)*100, 1 decimal,
001260* round-half-up). CR-0711 pinned the rounding mode; TKT-1644
001270* pinned the zero-over-zero case.
001280***************************************************************
001290 100-CALC-PERCENT-CHANGE.
001300     MOVE 'CALCULATING PERCENT CHANGE' TO WS-PROGRAM-STATUS.
001310     IF PC-PREV = 0 AND PC-CURR = 0
001320         MOVE 0.0 TO PC-RESULT
001330     ELSE IF PC-PREV = 0
001340         MOVE 100.0 TO PC-RESULT
001350     ELSE
001360         COMPUTE PC-RESULT ROUNDED =
001370             ((PC-CURR - PC-PREV) / PC-PREV) * 100.
001380*
001390***************************************************************
001400* Conversion-rate rule: PC-PREV carries TOTAL-PURCHASES,
001410* PC-CURR carries TOTAL-SEARCHES on this function. Zero
001420* searches gives a zero rate rather than a divide-by-zero
001430* ABEND - the kind of careless divisor this shop has been
001440* burned by before and now checks for as a matter of habit.
001450***************************************************************
001460 200-CALC-CONVERSION-RATE.
001470     MOVE 'CALCULATING CONVERSION RATE' TO WS-PROGRAM-STATUS.
001480     IF PC-CURR = 0
001490         MOVE 0.0 TO PC-RESULT
001500     ELSE
001510         COMPUTE PC-RESULT ROUNDED =
001520             PC-PREV * 100.0 / PC-CURR.
